000100******************************************************************
000200*               COPY RCISUM01                                    *
000300*               LAYOUT  RESUMEN DE CUENTAS INACTIVAS POR BANCO   *
000400*               LARGO DE REGISTRO = 67 BYTES                    *
000500******************************************************************
000600*   APLICACION  : CUENTAS INACTIVAS / TABLERO DE CONTROL         *
000700*   ARCHIVO     : RESBCO (BANK-SUMMARY-FILE)                     *
000800*   LLAVE       : RSB-BANK-NAME (UN RENGLON POR BANCO DISTINTO)  *
000900******************************************************************
001000*   HISTORIAL DE CAMBIOS AL LAYOUT
001100*   05/06/1990 EDR         VERSION INICIAL DEL RESUMEN
001200*   19/05/1999 SAP  Y2K-07   RSB-TOTAL-BALANCE AMPLIA A S9(13)
001300******************************************************************
001400 01  REG-RESUMEN-BANCO.
001500     05  RSB-BANK-NAME           PIC X(40).
001600     05  RSB-ACCOUNT-COUNT       PIC 9(09).
001700     05  RSB-TOTAL-BALANCE       PIC S9(13)V99 COMP-3.
001800     05  FILLER                  PIC X(10).
