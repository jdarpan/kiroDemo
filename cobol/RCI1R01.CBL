000100******************************************************************
000200* FECHA       : 18/07/1990                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : CUENTAS INACTIVAS / REPORTE DE CUMPLIMIENTO      *
000500* PROGRAMA    : RCI1R01, FILTRO DE REGISTRO Y EXPORTACION CSV    *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL REGISTRO MAESTRO DE CUENTAS INACTIVAS,    *
000800*             : APLICA LOS FILTROS DE TERMINO DE BUSQUEDA,       *
000900*             : NOMBRE DE BANCO Y ESTADO DE RECLAMO RECIBIDOS    *
001000*             : EN PARCSV, Y GENERA EL EXPORTE CSV DE LAS        *
001100*             : CUENTAS SELECCIONADAS PARA CUMPLIMIENTO          *
001200* ARCHIVOS    : REGISTRO (ENTRADA), PARCSV (ENTRADA),            *
001300*             : REPCSV (SALIDA)                                  *
001400* PROGRAMA(S) : NO APLICA                                        *
001500******************************************************************
001600*   HISTORIAL DE CAMBIOS
001700*   18/07/1990 EDR         VERSION INICIAL, SOLO FILTRO DE BANCO
001800*   30/01/1995 MRL  SOL-176  AGREGA FILTRO DE TERMINO DE BUSQUEDA
001900*   22/03/1996 JCF  SOL-233  AGREGA FILTRO DE ESTADO DE RECLAMO
002000*   19/05/1999 SAP  Y2K-07   FECHAS DEL RENGLON CSV EXPANDEN A
002100*                            CCYY-MM-DD
002200*   14/11/2004 HGR  SOL-512  SANEA EL TERMINO DE BUSQUEDA CONTRA
002300*                            COMODINES DE SQL ANTES DE COMPARAR
002400*   09/06/2009 MRL  SOL-690  PARCSV CAMBIA DE LAYOUT; SE AGREGA
002500*                            VISTA REDEFINIDA DEL FORMATO VIEJO
002600*                            PARA LA MIGRACION DE CORRIDAS
002700*   08/08/2016 LPQ  SOL-930  DOBLA LAS COMILLAS INCRUSTADAS AL
002800*                            ESCAPAR CAMPOS DE TEXTO DEL CSV
002900*   11/02/2018 RVM  SOL-957  PARTE EL ARMADO DEL RENGLON CSV EN
003000*                            PASOS CONTIGUOS (410-413) PARA QUE
003100*                            LA BITACORA DE COMPILACION MUESTRE
003200*                            POR SEPARADO CADA GRUPO DE CAMPOS
003300*   11/02/2018 RVM  SOL-957  WKS-INDICE-CARACTER Y
003400*                            WKS-POS-BUSQUEDA PASAN A NIVEL 77
003500*                            POR SER SUBINDICES DE USO TRANSITORIO
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. RCI1R01.
003900 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
004000 INSTALLATION. BANCO INDUSTRIAL, S.A.
004100 DATE-WRITTEN. 18/07/1990.
004200 DATE-COMPILED.
004300 SECURITY. CONFIDENCIAL - USO INTERNO, BANCO INDUSTRIAL, S.A.
004400******************************************************************
004500*   ESTE PROGRAMA ES EL CUARTO Y ULTIMO DE LA CORRIDA DEL
004600*   TABLERO DE CUENTAS INACTIVAS.  TOMA EL MAESTRO YA ORDENADO
004700*   Y RESUMIDO POR LOS PROGRAMAS ANTERIORES, LE APLICA LOS
004800*   FILTROS QUE PIDE CUMPLIMIENTO (TERMINO DE BUSQUEDA, BANCO,
004900*   ESTADO DE RECLAMO) Y EXPORTA LAS CUENTAS SELECCIONADAS A UN
005000*   ARCHIVO DE TEXTO DELIMITADO POR COMAS (CSV) QUE SE ENTREGA
005100*   A LA GERENCIA DE CUMPLIMIENTO.
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500*--------------------- INTERRUPTOR DE TRAZA DE CORRIDA -----------
005600*   UPSI-0 ENCENDIDO DESDE JCL MUESTRA EL RENGLON DE PARAMETROS
005700*   EN FORMATO VIEJO Y CADA RENGLON CSV ARMADO, PARA VERIFICAR
005800*   VISUALMENTE UNA CORRIDA DE PRUEBA ANTES DE ENTREGAR EL CSV
005900 SPECIAL-NAMES.
006000     UPSI-0 IS WS-TRAZA ON  STATUS IS WS-TRAZA-ACTIVA
006100                        OFF STATUS IS WS-TRAZA-INACTIVA.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*   MAESTRO DE CUENTAS INACTIVAS, YA ORDENADO, DE ENTRADA
006500     SELECT REGISTRO ASSIGN TO REGISTRO
006600                      FILE STATUS IS FS-REGISTRO.
006700*   RENGLON UNICO DE PARAMETROS DE FILTRO, DE ENTRADA
006800     SELECT PARCSV   ASSIGN TO PARCSV
006900                      FILE STATUS IS FS-PARCSV.
007000*   EXPORTE CSV DE CUMPLIMIENTO, DE SALIDA, SECUENCIAL DE LINEAS
007100     SELECT REPCSV   ASSIGN TO REPCSV
007200                      ORGANIZATION IS LINE SEQUENTIAL
007300                      FILE STATUS IS FS-REPCSV.
007400 DATA DIVISION.
007500 FILE SECTION.
007600*----------- REGISTRO MAESTRO DE CUENTAS INACTIVAS (ENTRADA) -----
007700 FD  REGISTRO.
007800     COPY RCIREG01 REPLACING REG-CUENTA-INACTIVA
007900                           BY REG-CUENTA-LEIDA.
008000*----------- PARAMETROS DE FILTRO DEL REPORTE (ENTRADA) ----------
008100 FD  PARCSV.
008200     COPY RCIFLT01.
008300*    VISTA REDEFINIDA DEL LAYOUT ANTERIOR A SOL-690 (SIN FILTRO
008400*    DE ESTADO DE RECLAMO), USADA SOLO PARA TRAZA DURANTE LA
008500*    MIGRACION DE CORRIDAS VIEJAS DE PARCSV
008600 01  REG-PARAMETROS-REPORTE-VIEJO
008700                     REDEFINES REG-PARAMETROS-REPORTE.
008800     05  FLT-VJO-SEARCH-TERM-IND PIC X(01).
008900     05  FLT-VJO-SEARCH-TERM     PIC X(60).
009000     05  FLT-VJO-BANK-NAME-IND   PIC X(01).
009100     05  FLT-VJO-BANK-NAME       PIC X(40).
009200     05  FILLER                  PIC X(12).
009300*----------- RENGLON DEL EXPORTE CSV (SALIDA) -------------------
009400 FD  REPCSV.
009500 01  REG-LINEA-CSV.
009600     05  LIN-CSV-TEXTO           PIC X(500).
009700*    VISTA REDEFINIDA PARA LA TRAZA EN CONSOLA (SOLO LOS
009800*    PRIMEROS 80 BYTES, PARA NO SATURAR LA BITACORA)
009900 01  LIN-CSV-TRAZA REDEFINES REG-LINEA-CSV.
010000     05  LIN-TRAZA-TEXTO         PIC X(80).
010100     05  FILLER                  PIC X(420).
010200 WORKING-STORAGE SECTION.
010300*--------------------- SUBINDICES DE USO TRANSITORIO -------------
010400*   SOL-957: AMBOS SE DECLARAN A NIVEL 77 PORQUE SE REUTILIZAN
010500*   COMO CONTADOR DE TRABAJO EN VARIOS PARRAFOS INDEPENDIENTES
010600*   (SANEAMIENTO DEL TERMINO, BUSQUEDA DE SUBCADENA, FORMATEO
010700*   DE CAMPOS Y ARMADO DEL RENGLON CSV) Y NO PERTENECEN A
010800*   NINGUN AREA DE REGISTRO EN PARTICULAR
010900 77  WKS-INDICE-CARACTER         PIC 9(03) COMP VALUE ZERO.
011000 77  WKS-POS-BUSQUEDA            PIC 9(03) COMP VALUE ZERO.
011100*--------------------- CODIGOS DE ESTADO DE ARCHIVO --------------
011200*   UN CODIGO POR ARCHIVO; 00 SIGNIFICA OPERACION CORRECTA
011300 01  WKS-ESTADOS-ARCHIVO.
011400     05  FS-REGISTRO             PIC 9(02) VALUE ZEROS.
011500     05  FS-PARCSV               PIC 9(02) VALUE ZEROS.
011600     05  FS-REPCSV               PIC 9(02) VALUE ZEROS.
011700     05  FILLER                  PIC X(02).
011800*--------------------- SWITCHES DE CONTROL -----------------------
011900 01  WKS-SWITCHES.
012000*       INTERRUPTOR DE TRAZA, REFLEJO DE UPSI-0
012100     05  WS-TRAZA-SW             PIC X(01) VALUE 'N'.
012200         88  WS-TRAZA-ACTIVA             VALUE 'Y'.
012300         88  WS-TRAZA-INACTIVA            VALUE 'N'.
012400*       SE ENCIENDE SI FALLA LA APERTURA DE ALGUN ARCHIVO
012500     05  WKS-SW-ERROR-APERTURA   PIC X(01) VALUE 'N'.
012600         88  WKS-ERROR-APERTURA          VALUE 'Y'.
012700*       FIN DE LECTURA DEL MAESTRO DE ENTRADA
012800     05  WKS-SW-FIN-REGISTRO     PIC X(01) VALUE 'N'.
012900         88  FIN-REGISTRO-MAESTRO        VALUE 'Y'.
013000*       INDICA SI EL REGISTRO EN CURSO PASO TODOS LOS FILTROS
013100*       QUE APLICAN SEGUN LOS PARAMETROS RECIBIDOS
013200     05  WKS-SW-CUMPLE-FILTROS   PIC X(01) VALUE 'N'.
013300         88  WKS-CUMPLE-TODOS-FILTROS    VALUE 'Y'.
013400*       INDICA SI EL TERMINO DE BUSQUEDA APARECIO EN ALGUNO DE
013500*       LOS CUATRO CAMPOS PROBADOS
013600     05  WKS-SW-CUMPLE-TERMINO   PIC X(01) VALUE 'N'.
013700         88  WKS-CUMPLE-TERMINO-SI       VALUE 'Y'.
013800*       INDICA SI EL CAMPO DE TEXTO DEBE ENVOLVERSE EN COMILLAS
013900     05  WKS-SW-NECESITA-COMILLAS PIC X(01) VALUE 'N'.
014000         88  WKS-CAMPO-NECESITA-COMILLAS VALUE 'Y'.
014100*       INDICA SI LA BUSQUEDA DE SUBCADENA YA ENCONTRO COINCI-
014200*       DENCIA, PARA DETENER EL DESPLAZAMIENTO DE POSICION
014300     05  WKS-SW-SUBCADENA        PIC X(01) VALUE 'N'.
014400         88  WKS-SUBCADENA-SI            VALUE 'Y'.
014500     05  FILLER                  PIC X(02).
014600*--------------------- CONTADORES (TODOS COMP) -------------------
014700 01  WKS-CONTADORES.
014800*       CUENTAS LEIDAS DEL MAESTRO Y SELECCIONADAS PARA EL CSV
014900     05  WKS-REGISTROS-LEIDOS    PIC 9(09) COMP VALUE ZERO.
015000     05  WKS-REGISTROS-SELECC    PIC 9(09) COMP VALUE ZERO.
015100     05  FILLER                  PIC X(02).
015200*--------------------- AREA DEL TERMINO DE BUSQUEDA --------------
015300 01  WKS-AREA-TERMINO-BUSQUEDA.
015400*       TERMINO RECIBIDO EN PARCSV YA SIN COMODINES DE SQL Y
015500*       CONVERTIDO A MAYUSCULAS (VER SOL-512)
015600     05  WKS-TERMINO-SANEADO     PIC X(60).
015700     05  WKS-TERMINO-LARGO       PIC 9(02) COMP VALUE ZERO.
015800     05  FILLER                  PIC X(02).
015900*--------------------- AREA DE BUSQUEDA DE SUBCADENA -------------
016000 01  WKS-AREA-SUBCADENA.
016100*       CAMPO DEL MAESTRO EN TURNO, YA EN MAYUSCULAS, DONDE SE
016200*       BUSCA EL TERMINO SANEADO
016300     05  WKS-CADENA-HAYSTACK     PIC X(60).
016400     05  WKS-HAYSTACK-LARGO      PIC 9(02) COMP VALUE ZERO.
016500     05  WKS-BANCO-FLT-MAYUS     PIC X(40).
016600     05  FILLER                  PIC X(02).
016700*--------------------- RENGLON CSV EN CONSTRUCCION ---------------
016800 01  WKS-AREA-RENGLON-CSV.
016900*       CAMPO YA FORMATEADO (RECORTADO Y ENTRECOMILLADO SI
017000*       HIZO FALTA) LISTO PARA CONCATENAR AL RENGLON CSV
017100     05  WKS-CAMPO-FORMATEADO    PIC X(205).
017200     05  WKS-CAMPO-LARGO         PIC 9(03) COMP VALUE ZERO.
017300*       CAMPO ORIGINAL DEL MAESTRO ANTES DE FORMATEAR
017400     05  WKS-CAMPO-CRUDO         PIC X(200).
017500     05  WKS-CAMPO-CRUDO-LARGO   PIC 9(03) COMP VALUE ZERO.
017600     05  WKS-CAMPO-REAL-LARGO    PIC 9(03) COMP VALUE ZERO.
017700*       BALANCE EDITADO PARA LA CELDA NUMERICA DEL CSV
017800     05  WKS-BALANCE-EDIT        PIC -(10)9.99.
017900     05  FILLER                  PIC X(02).
018000*--------------------- AREA DE FORMATEO DE FECHAS ----------------
018100 01  WKS-AREA-FORMATEO-FECHA.
018200     05  WKS-FECHA-ENTRADA       PIC 9(08) VALUE ZERO.
018300*    VISTA REDEFINIDA POR AAAA/MM/DD DE LA FECHA A FORMATEAR
018400     05  WKS-FECHA-ENTRADA-R REDEFINES WKS-FECHA-ENTRADA.
018500         10  WKS-FECHA-ENT-AAAA  PIC 9(04).
018600         10  WKS-FECHA-ENT-MM    PIC 9(02).
018700         10  WKS-FECHA-ENT-DD    PIC 9(02).
018800*       FECHA YA FORMATEADA "CCYY-MM-DD", O ESPACIOS SI VENIA
018900*       EN CEROS (FECHA AUSENTE EN EL MAESTRO)
019000     05  WKS-FECHA-EDIT          PIC X(10).
019100     05  FILLER                  PIC X(02).
019200 PROCEDURE DIVISION.
019300******************************************************************
019400*   SECCION PRINCIPAL - FILTRO Y EXPORTACION CSV
019500*   ABRE ARCHIVOS, LEE LOS PARAMETROS DE FILTRO UNA SOLA VEZ,
019600*   ESCRIBE EL ENCABEZADO Y RECORRE EL MAESTRO REGISTRO POR
019700*   REGISTRO HASTA AGOTARLO
019800******************************************************************
019900 100-SECCION-PRINCIPAL SECTION.
020000     PERFORM 110-ABRIR-ARCHIVOS
020100     IF WKS-ERROR-APERTURA
020200         GO TO 100-SECCION-PRINCIPAL-E
020300     END-IF
020400     PERFORM 200-LEE-PARAMETROS-FILTRO
020500     PERFORM 400-ESCRIBE-ENCABEZADO-CSV
020600     READ REGISTRO
020700         AT END SET FIN-REGISTRO-MAESTRO TO TRUE
020800     END-READ
020900     PERFORM 300-PROCESA-REGISTRO
021000             UNTIL FIN-REGISTRO-MAESTRO
021100     PERFORM 800-ESTADISTICAS
021200     PERFORM 900-CIERRA-ARCHIVOS.
021300 100-SECCION-PRINCIPAL-E. EXIT.
021400******************************************************************
021500*   APERTURA DE ARCHIVOS DE ENTRADA Y SALIDA
021600******************************************************************
021700 110-ABRIR-ARCHIVOS SECTION.
021800     OPEN INPUT  REGISTRO
021900     OPEN INPUT  PARCSV
022000     OPEN OUTPUT REPCSV
022100     IF FS-REGISTRO NOT = 00 OR FS-PARCSV NOT = 00
022200                     OR FS-REPCSV NOT = 00
022300         PERFORM 190-ERROR-APERTURA-REPORTE
022400     END-IF.
022500 110-ABRIR-ARCHIVOS-E. EXIT.
022600******************************************************************
022700*   ERROR FATAL EN LA APERTURA DE CUALQUIERA DE LOS ARCHIVOS
022800******************************************************************
022900 190-ERROR-APERTURA-REPORTE SECTION.
023000     DISPLAY "RCI1R01 - ERROR AL ABRIR ARCHIVOS DEL REPORTE"
023100             UPON CONSOLE
023200     DISPLAY "FS-REGISTRO=" FS-REGISTRO " FS-PARCSV=" FS-PARCSV
023300             " FS-REPCSV=" FS-REPCSV UPON CONSOLE
023400     SET WKS-ERROR-APERTURA TO TRUE
023500     MOVE 91 TO RETURN-CODE.
023600 190-ERROR-APERTURA-REPORTE-E. EXIT.
023700******************************************************************
023800*   LEE EL UNICO RENGLON DE PARAMETROS DE FILTRO Y SANEA EL
023900*   TERMINO DE BUSQUEDA. SI UPSI-0 ESTA ENCENDIDO SE MUESTRA EL
024000*   RENGLON EN FORMATO VIEJO PARA VERIFICAR LA MIGRACION
024100******************************************************************
024200 200-LEE-PARAMETROS-FILTRO SECTION.
024300*       SI PARCSV VIENE VACIO SE ASUME CORRIDA SIN FILTROS
024400     READ PARCSV
024500         AT END
024600             MOVE 'N' TO FLT-SEARCH-TERM-IND
024700             MOVE 'N' TO FLT-BANK-NAME-IND
024800             MOVE 'N' TO FLT-RECLAIM-STATUS-IND
024900     END-READ
025000     IF WS-TRAZA-ACTIVA
025100         DISPLAY "RCI1R01 - PARCSV (VIEJO) BANCO=["
025200                 FLT-VJO-BANK-NAME "]" UPON CONSOLE
025300     END-IF
025400     CLOSE PARCSV
025500     IF FLT-BUSCA-TERMINO
025600         PERFORM 210-SANITIZA-TERMINO-BUSQUEDA
025700     END-IF
025800     IF FLT-BUSCA-BANCO
025900*           EL FILTRO DE BANCO SE COMPARA EN MAYUSCULAS PARA NO
026000*           DEPENDER DE COMO SE HAYA CAPTURADO EN PARCSV
026100         MOVE FLT-BANK-NAME TO WKS-BANCO-FLT-MAYUS
026200         INSPECT WKS-BANCO-FLT-MAYUS CONVERTING
026300                 "abcdefghijklmnopqrstuvwxyz"
026400              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
026500     END-IF.
026600 200-LEE-PARAMETROS-FILTRO-E. EXIT.
026700******************************************************************
026800*   SANEA EL TERMINO DE BUSQUEDA: QUITA COMODINES DE SQL, LO
026900*   CONVIERTE A MAYUSCULAS Y CALCULA SU LARGO REAL (SOL-512)
027000******************************************************************
027100 210-SANITIZA-TERMINO-BUSQUEDA SECTION.
027200     MOVE SPACES TO WKS-TERMINO-SANEADO
027300     MOVE ZERO TO WKS-INDICE-CARACTER
027400     PERFORM 211-FILTRA-CARACTER-TERMINO
027500             VARYING WKS-INDICE-CARACTER
027600             FROM 1 BY 1
027700             UNTIL WKS-INDICE-CARACTER > 60
027800     INSPECT WKS-TERMINO-SANEADO CONVERTING
027900             "abcdefghijklmnopqrstuvwxyz"
028000          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
028100     PERFORM 212-CALCULA-LARGO-TERMINO.
028200 210-SANITIZA-TERMINO-BUSQUEDA-E. EXIT.
028300******************************************************************
028400*   DESCARTA %, _ Y \ (COMODINES DE SQL) CARACTER A CARACTER
028500******************************************************************
028600 211-FILTRA-CARACTER-TERMINO SECTION.
028700     IF FLT-SEARCH-TERM (WKS-INDICE-CARACTER:1) = '%'
028800        OR FLT-SEARCH-TERM (WKS-INDICE-CARACTER:1) = '_'
028900        OR FLT-SEARCH-TERM (WKS-INDICE-CARACTER:1) = '\'
029000         CONTINUE
029100     ELSE
029200         MOVE FLT-SEARCH-TERM (WKS-INDICE-CARACTER:1)
029300           TO WKS-TERMINO-SANEADO (WKS-INDICE-CARACTER:1)
029400     END-IF.
029500 211-FILTRA-CARACTER-TERMINO-E. EXIT.
029600******************************************************************
029700*   CALCULA EL LARGO REAL (SIN ESPACIOS FINALES) DEL TERMINO YA
029800*   SANEADO, PARA LA BUSQUEDA DE SUBCADENA
029900******************************************************************
030000 212-CALCULA-LARGO-TERMINO SECTION.
030100     MOVE 60 TO WKS-TERMINO-LARGO
030200     PERFORM 213-RETROCEDE-TERMINO
030300             UNTIL WKS-TERMINO-LARGO = 0
030400                OR WKS-TERMINO-SANEADO
030500                   (WKS-TERMINO-LARGO:1) NOT = SPACE.
030600 212-CALCULA-LARGO-TERMINO-E. EXIT.
030700*       RETROCEDE UNA POSICION; SE REPITE DESDE EL FINAL DEL
030800*       CAMPO HASTA TOPAR CON UN CARACTER QUE NO SEA ESPACIO
030900 213-RETROCEDE-TERMINO SECTION.
031000     SUBTRACT 1 FROM WKS-TERMINO-LARGO.
031100 213-RETROCEDE-TERMINO-E. EXIT.
031200******************************************************************
031300*   PROCESA UN REGISTRO DEL MAESTRO: APLICA LOS TRES FILTROS EN
031400*   ORDEN Y, SI CALIFICA, ESCRIBE SU RENGLON CSV
031500******************************************************************
031600 300-PROCESA-REGISTRO SECTION.
031700     ADD 1 TO WKS-REGISTROS-LEIDOS
031800     SET WKS-CUMPLE-TODOS-FILTROS TO TRUE
031900     IF FLT-BUSCA-TERMINO
032000         PERFORM 310-FILTRO-TERMINO-BUSQUEDA
032100         IF NOT WKS-CUMPLE-TERMINO-SI
032200             MOVE 'N' TO WKS-SW-CUMPLE-FILTROS
032300         END-IF
032400     END-IF
032500     IF WKS-CUMPLE-TODOS-FILTROS AND FLT-BUSCA-BANCO
032600         PERFORM 320-FILTRO-NOMBRE-BANCO
032700     END-IF
032800     IF WKS-CUMPLE-TODOS-FILTROS AND FLT-BUSCA-ESTADO
032900         PERFORM 330-FILTRO-ESTADO-RECLAMO
033000     END-IF
033100     IF WKS-CUMPLE-TODOS-FILTROS
033200         PERFORM 410-ESCRIBE-RENGLON-CSV
033300                 THRU 413-ARMA-COMENTARIOS-Y-GRABA-E
033400         ADD 1 TO WKS-REGISTROS-SELECC
033500     END-IF
033600     READ REGISTRO
033700         AT END SET FIN-REGISTRO-MAESTRO TO TRUE
033800     END-READ.
033900 300-PROCESA-REGISTRO-E. EXIT.
034000******************************************************************
034100*   FILTRO DE TERMINO DE BUSQUEDA: SUBCADENA SIN IMPORTAR
034200*   MAYUSCULAS CONTRA NUMERO DE CUENTA, BANCO, NOMBRE O CORREO
034300******************************************************************
034400 310-FILTRO-TERMINO-BUSQUEDA SECTION.
034500     MOVE 'N' TO WKS-SW-CUMPLE-TERMINO
034600     PERFORM 311-PRUEBA-CAMPO-ACTNUM
034700     IF NOT WKS-CUMPLE-TERMINO-SI
034800         PERFORM 312-PRUEBA-CAMPO-BANCO
034900     END-IF
035000     IF NOT WKS-CUMPLE-TERMINO-SI
035100         PERFORM 313-PRUEBA-CAMPO-NOMBRE
035200     END-IF
035300     IF NOT WKS-CUMPLE-TERMINO-SI
035400         PERFORM 314-PRUEBA-CAMPO-CORREO
035500     END-IF.
035600 310-FILTRO-TERMINO-BUSQUEDA-E. EXIT.
035700*       PRUEBA EL TERMINO CONTRA EL NUMERO DE CUENTA
035800 311-PRUEBA-CAMPO-ACTNUM SECTION.
035900     MOVE SPACES TO WKS-CADENA-HAYSTACK
036000     MOVE CIN-ACCOUNT-NUMBER OF REG-CUENTA-LEIDA
036100             TO WKS-CADENA-HAYSTACK (1:20)
036200     INSPECT WKS-CADENA-HAYSTACK CONVERTING
036300             "abcdefghijklmnopqrstuvwxyz"
036400          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
036500     MOVE 20 TO WKS-HAYSTACK-LARGO
036600     PERFORM 315-BUSCA-SUBCADENA
036700     IF WKS-SUBCADENA-SI
036800         SET WKS-CUMPLE-TERMINO-SI TO TRUE
036900     END-IF.
037000 311-PRUEBA-CAMPO-ACTNUM-E. EXIT.
037100*       PRUEBA EL TERMINO CONTRA EL NOMBRE DEL BANCO
037200 312-PRUEBA-CAMPO-BANCO SECTION.
037300     MOVE SPACES TO WKS-CADENA-HAYSTACK
037400     MOVE CIN-BANK-NAME OF REG-CUENTA-LEIDA
037500             TO WKS-CADENA-HAYSTACK (1:40)
037600     INSPECT WKS-CADENA-HAYSTACK CONVERTING
037700             "abcdefghijklmnopqrstuvwxyz"
037800          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
037900     MOVE 40 TO WKS-HAYSTACK-LARGO
038000     PERFORM 315-BUSCA-SUBCADENA
038100     IF WKS-SUBCADENA-SI
038200         SET WKS-CUMPLE-TERMINO-SI TO TRUE
038300     END-IF.
038400 312-PRUEBA-CAMPO-BANCO-E. EXIT.
038500*       PRUEBA EL TERMINO CONTRA EL NOMBRE DEL CLIENTE
038600 313-PRUEBA-CAMPO-NOMBRE SECTION.
038700     MOVE SPACES TO WKS-CADENA-HAYSTACK
038800     MOVE CIN-CUSTOMER-NAME OF REG-CUENTA-LEIDA
038900             TO WKS-CADENA-HAYSTACK (1:60)
039000     INSPECT WKS-CADENA-HAYSTACK CONVERTING
039100             "abcdefghijklmnopqrstuvwxyz"
039200          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
039300     MOVE 60 TO WKS-HAYSTACK-LARGO
039400     PERFORM 315-BUSCA-SUBCADENA
039500     IF WKS-SUBCADENA-SI
039600         SET WKS-CUMPLE-TERMINO-SI TO TRUE
039700     END-IF.
039800 313-PRUEBA-CAMPO-NOMBRE-E. EXIT.
039900*       PRUEBA EL TERMINO CONTRA EL CORREO DEL CLIENTE
040000 314-PRUEBA-CAMPO-CORREO SECTION.
040100     MOVE SPACES TO WKS-CADENA-HAYSTACK
040200     MOVE CIN-CUSTOMER-EMAIL OF REG-CUENTA-LEIDA
040300             TO WKS-CADENA-HAYSTACK (1:60)
040400     INSPECT WKS-CADENA-HAYSTACK CONVERTING
040500             "abcdefghijklmnopqrstuvwxyz"
040600          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
040700     MOVE 60 TO WKS-HAYSTACK-LARGO
040800     PERFORM 315-BUSCA-SUBCADENA
040900     IF WKS-SUBCADENA-SI
041000         SET WKS-CUMPLE-TERMINO-SI TO TRUE
041100     END-IF.
041200 314-PRUEBA-CAMPO-CORREO-E. EXIT.
041300******************************************************************
041400*   BUSCA EL TERMINO SANEADO COMO SUBCADENA DE WKS-CADENA-
041500*   HAYSTACK, POR DESPLAZAMIENTO DE POSICION INICIAL
041600******************************************************************
041700 315-BUSCA-SUBCADENA SECTION.
041800     MOVE 'N' TO WKS-SW-SUBCADENA
041900     IF WKS-TERMINO-LARGO > 0
042000        AND WKS-TERMINO-LARGO NOT > WKS-HAYSTACK-LARGO
042100         MOVE 1 TO WKS-POS-BUSQUEDA
042200         PERFORM 316-COMPARA-POSICION
042300                 UNTIL WKS-POS-BUSQUEDA >
042400                      (WKS-HAYSTACK-LARGO - WKS-TERMINO-LARGO + 1)
042500                    OR WKS-SUBCADENA-SI
042600     END-IF.
042700 315-BUSCA-SUBCADENA-E. EXIT.
042800*       COMPARA EL TERMINO CONTRA LA POSICION ACTUAL; SI NO
042900*       COINCIDE AVANZA UNA POSICION EN EL HAYSTACK
043000 316-COMPARA-POSICION SECTION.
043100     IF WKS-CADENA-HAYSTACK (WKS-POS-BUSQUEDA:WKS-TERMINO-LARGO)
043200        = WKS-TERMINO-SANEADO (1:WKS-TERMINO-LARGO)
043300         SET WKS-SUBCADENA-SI TO TRUE
043400     ELSE
043500         ADD 1 TO WKS-POS-BUSQUEDA
043600     END-IF.
043700 316-COMPARA-POSICION-E. EXIT.
043800******************************************************************
043900*   FILTRO DE NOMBRE DE BANCO: COINCIDENCIA EXACTA SIN IMPORTAR
044000*   MAYUSCULAS
044100******************************************************************
044200 320-FILTRO-NOMBRE-BANCO SECTION.
044300     MOVE SPACES TO WKS-CADENA-HAYSTACK
044400     MOVE CIN-BANK-NAME OF REG-CUENTA-LEIDA
044500             TO WKS-CADENA-HAYSTACK (1:40)
044600     INSPECT WKS-CADENA-HAYSTACK CONVERTING
044700             "abcdefghijklmnopqrstuvwxyz"
044800          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
044900     IF WKS-CADENA-HAYSTACK (1:40) NOT = WKS-BANCO-FLT-MAYUS
045000         MOVE 'N' TO WKS-SW-CUMPLE-FILTROS
045100     END-IF.
045200 320-FILTRO-NOMBRE-BANCO-E. EXIT.
045300******************************************************************
045400*   FILTRO DE ESTADO DE RECLAMO: COINCIDENCIA EXACTA (SOL-233)
045500******************************************************************
045600 330-FILTRO-ESTADO-RECLAMO SECTION.
045700     IF CIN-RECLAIM-STATUS OF REG-CUENTA-LEIDA
045800        NOT = FLT-RECLAIM-STATUS
045900         MOVE 'N' TO WKS-SW-CUMPLE-FILTROS
046000     END-IF.
046100 330-FILTRO-ESTADO-RECLAMO-E. EXIT.
046200******************************************************************
046300*   ESCRIBE EL ENCABEZADO DEL EXPORTE CSV
046400******************************************************************
046500 400-ESCRIBE-ENCABEZADO-CSV SECTION.
046600     MOVE SPACES TO LIN-CSV-TEXTO
046700     STRING "Account Number,Bank Name,Balance,Customer Name,"
046800            DELIMITED BY SIZE
046900            "Customer Email,Reclaim Status,Reclaim Date,"
047000            DELIMITED BY SIZE
047100            "Clawback Date,Comments"
047200            DELIMITED BY SIZE
047300            INTO LIN-CSV-TEXTO
047400     END-STRING
047500     WRITE REG-LINEA-CSV.
047600 400-ESCRIBE-ENCABEZADO-CSV-E. EXIT.
047700******************************************************************
047800*   CONSTRUYE Y ESCRIBE EL RENGLON CSV DE UNA CUENTA SELECCIONADA
047900*   SOL-957: EL ARMADO SE PARTIO EN CUATRO PASOS FISICAMENTE
048000*   CONTIGUOS (410-413), CADA UNO RESPONSABLE DE UN GRUPO DE
048100*   CAMPOS, Y SE INVOCAN JUNTOS DESDE 300 CON UN SOLO
048200*   PERFORM...THRU EN LUGAR DE UN UNICO PARRAFO MONOLITICO
048300******************************************************************
048400 410-ESCRIBE-RENGLON-CSV SECTION.
048500     MOVE SPACES TO LIN-CSV-TEXTO
048600     MOVE 1 TO WKS-POS-BUSQUEDA
048700     MOVE CIN-ACCOUNT-NUMBER OF REG-CUENTA-LEIDA
048800             TO WKS-CAMPO-CRUDO
048900     MOVE 20 TO WKS-CAMPO-CRUDO-LARGO
049000     PERFORM 420-FORMATEA-CAMPO-TEXTO
049100     PERFORM 450-AGREGA-CAMPO-CSV
049200     MOVE CIN-BANK-NAME OF REG-CUENTA-LEIDA TO WKS-CAMPO-CRUDO
049300     MOVE 40 TO WKS-CAMPO-CRUDO-LARGO
049400     PERFORM 420-FORMATEA-CAMPO-TEXTO
049500     PERFORM 450-AGREGA-CAMPO-CSV.
049600 410-ESCRIBE-RENGLON-CSV-E. EXIT.
049700*       SEGUNDO PASO: SALDO EDITADO Y NOMBRE DEL CLIENTE
049800 411-ARMA-BALANCE-Y-NOMBRE SECTION.
049900     PERFORM 430-FORMATEA-BALANCE
050000     PERFORM 451-AGREGA-BALANCE-CSV
050100     MOVE CIN-CUSTOMER-NAME OF REG-CUENTA-LEIDA
050200             TO WKS-CAMPO-CRUDO
050300     MOVE 60 TO WKS-CAMPO-CRUDO-LARGO
050400     PERFORM 420-FORMATEA-CAMPO-TEXTO
050500     PERFORM 450-AGREGA-CAMPO-CSV.
050600 411-ARMA-BALANCE-Y-NOMBRE-E. EXIT.
050700*       TERCER PASO: CORREO, ESTADO DE RECLAMO Y LAS DOS FECHAS
050800 412-ARMA-CORREO-Y-RECLAMO SECTION.
050900     MOVE CIN-CUSTOMER-EMAIL OF REG-CUENTA-LEIDA
051000             TO WKS-CAMPO-CRUDO
051100     MOVE 60 TO WKS-CAMPO-CRUDO-LARGO
051200     PERFORM 420-FORMATEA-CAMPO-TEXTO
051300     PERFORM 450-AGREGA-CAMPO-CSV
051400     MOVE CIN-RECLAIM-STATUS OF REG-CUENTA-LEIDA
051500             TO WKS-CAMPO-CRUDO
051600     MOVE 9 TO WKS-CAMPO-CRUDO-LARGO
051700     PERFORM 420-FORMATEA-CAMPO-TEXTO
051800     PERFORM 450-AGREGA-CAMPO-CSV
051900     MOVE CIN-RECLAIM-DATE OF REG-CUENTA-LEIDA
052000             TO WKS-FECHA-ENTRADA
052100     PERFORM 440-FORMATEA-FECHA
052200     PERFORM 452-AGREGA-FECHA-CSV
052300     MOVE CIN-CLAWBACK-DATE OF REG-CUENTA-LEIDA
052400             TO WKS-FECHA-ENTRADA
052500     PERFORM 440-FORMATEA-FECHA
052600     PERFORM 452-AGREGA-FECHA-CSV.
052700 412-ARMA-CORREO-Y-RECLAMO-E. EXIT.
052800*       CUARTO Y ULTIMO PASO: COMENTARIOS, TRAZA OPCIONAL Y
052900*       GRABACION DEL RENGLON YA COMPLETO
053000 413-ARMA-COMENTARIOS-Y-GRABA SECTION.
053100     MOVE CIN-COMMENTS OF REG-CUENTA-LEIDA TO WKS-CAMPO-CRUDO
053200     MOVE 200 TO WKS-CAMPO-CRUDO-LARGO
053300     PERFORM 420-FORMATEA-CAMPO-TEXTO
053400     PERFORM 453-AGREGA-ULTIMO-CAMPO-CSV
053500     IF WS-TRAZA-ACTIVA
053600         DISPLAY "RCI1R01 - RENGLON: " LIN-TRAZA-TEXTO
053700                 UPON CONSOLE
053800     END-IF
053900     WRITE REG-LINEA-CSV.
054000 413-ARMA-COMENTARIOS-Y-GRABA-E. EXIT.
054100******************************************************************
054200*   AGREGA UN CAMPO YA FORMATEADO MAS UNA COMA AL RENGLON CSV
054300*   PARRAFOS 450-454 FUERA DEL RANGO 410 THRU 413 A PROPOSITO:
054400*   SE INVOCAN DESDE DENTRO DEL RANGO CON PERFORM SENCILLO, NO
054500*   FORMAN PARTE DE LA CADENA DE PASOS DEL ARMADO DEL RENGLON
054600******************************************************************
054700 450-AGREGA-CAMPO-CSV SECTION.
054800     IF WKS-CAMPO-LARGO > 0
054900         MOVE WKS-CAMPO-FORMATEADO (1:WKS-CAMPO-LARGO)
055000           TO LIN-CSV-TEXTO (WKS-POS-BUSQUEDA:WKS-CAMPO-LARGO)
055100         ADD WKS-CAMPO-LARGO TO WKS-POS-BUSQUEDA
055200     END-IF
055300     MOVE ',' TO LIN-CSV-TEXTO (WKS-POS-BUSQUEDA:1)
055400     ADD 1 TO WKS-POS-BUSQUEDA.
055500 450-AGREGA-CAMPO-CSV-E. EXIT.
055600******************************************************************
055700*   AGREGA EL BALANCE EDITADO (SIN ESPACIOS AL FRENTE) MAS UNA
055800*   COMA AL RENGLON CSV
055900******************************************************************
056000 451-AGREGA-BALANCE-CSV SECTION.
056100     MOVE 1 TO WKS-CAMPO-REAL-LARGO
056200     PERFORM 454-AVANZA-BALANCE-EDIT
056300             UNTIL WKS-CAMPO-REAL-LARGO > 14
056400                OR WKS-BALANCE-EDIT
056500                   (WKS-CAMPO-REAL-LARGO:1) NOT = SPACE
056600     COMPUTE WKS-CAMPO-LARGO = 15 - WKS-CAMPO-REAL-LARGO
056700     MOVE WKS-BALANCE-EDIT (WKS-CAMPO-REAL-LARGO:WKS-CAMPO-LARGO)
056800       TO LIN-CSV-TEXTO (WKS-POS-BUSQUEDA:WKS-CAMPO-LARGO)
056900     ADD WKS-CAMPO-LARGO TO WKS-POS-BUSQUEDA
057000     MOVE ',' TO LIN-CSV-TEXTO (WKS-POS-BUSQUEDA:1)
057100     ADD 1 TO WKS-POS-BUSQUEDA.
057200 451-AGREGA-BALANCE-CSV-E. EXIT.
057300*       AVANZA UNA POSICION SOBRE EL BALANCE EDITADO, BUSCANDO
057400*       EL PRIMER DIGITO SIGNIFICATIVO
057500 454-AVANZA-BALANCE-EDIT SECTION.
057600     ADD 1 TO WKS-CAMPO-REAL-LARGO.
057700 454-AVANZA-BALANCE-EDIT-E. EXIT.
057800******************************************************************
057900*   AGREGA LA FECHA YA FORMATEADA MAS UNA COMA AL RENGLON CSV
058000******************************************************************
058100 452-AGREGA-FECHA-CSV SECTION.
058200     IF WKS-FECHA-EDIT NOT = SPACES
058300         MOVE WKS-FECHA-EDIT
058400           TO LIN-CSV-TEXTO (WKS-POS-BUSQUEDA:10)
058500         ADD 10 TO WKS-POS-BUSQUEDA
058600     END-IF
058700     MOVE ',' TO LIN-CSV-TEXTO (WKS-POS-BUSQUEDA:1)
058800     ADD 1 TO WKS-POS-BUSQUEDA.
058900 452-AGREGA-FECHA-CSV-E. EXIT.
059000******************************************************************
059100*   AGREGA EL ULTIMO CAMPO DEL RENGLON (COMENTARIOS), SIN COMA
059200******************************************************************
059300 453-AGREGA-ULTIMO-CAMPO-CSV SECTION.
059400     IF WKS-CAMPO-LARGO > 0
059500         MOVE WKS-CAMPO-FORMATEADO (1:WKS-CAMPO-LARGO)
059600           TO LIN-CSV-TEXTO (WKS-POS-BUSQUEDA:WKS-CAMPO-LARGO)
059700     END-IF.
059800 453-AGREGA-ULTIMO-CAMPO-CSV-E. EXIT.
059900******************************************************************
060000*   FORMATEA UN CAMPO DE TEXTO PARA EL CSV: RECORTA ESPACIOS
060100*   FINALES, Y SI CONTIENE COMA, COMILLA O SALTO DE LINEA LO
060200*   ENVUELVE EN COMILLAS DOBLANDO LAS COMILLAS INCRUSTADAS
060300*   (SOL-930)
060400******************************************************************
060500 420-FORMATEA-CAMPO-TEXTO SECTION.
060600     MOVE ZERO TO WKS-CAMPO-LARGO
060700     MOVE WKS-CAMPO-CRUDO-LARGO TO WKS-CAMPO-REAL-LARGO
060800     PERFORM 421-RECORTA-CAMPO-CRUDO
060900             UNTIL WKS-CAMPO-REAL-LARGO = 0
061000                OR WKS-CAMPO-CRUDO
061100                   (WKS-CAMPO-REAL-LARGO:1) NOT = SPACE
061200     MOVE SPACES TO WKS-CAMPO-FORMATEADO
061300     IF WKS-CAMPO-REAL-LARGO > 0
061400         PERFORM 422-DETECTA-NECESITA-COMILLAS
061500         IF WKS-CAMPO-NECESITA-COMILLAS
061600             MOVE 1 TO WKS-CAMPO-LARGO
061700             MOVE '"' TO WKS-CAMPO-FORMATEADO (1:1)
061800         END-IF
061900         MOVE 1 TO WKS-INDICE-CARACTER
062000         PERFORM 423-COPIA-CARACTER-CAMPO
062100                 VARYING WKS-INDICE-CARACTER FROM 1 BY 1
062200                 UNTIL WKS-INDICE-CARACTER > WKS-CAMPO-REAL-LARGO
062300         IF WKS-CAMPO-NECESITA-COMILLAS
062400             ADD 1 TO WKS-CAMPO-LARGO
062500             MOVE '"' TO
062600                  WKS-CAMPO-FORMATEADO (WKS-CAMPO-LARGO:1)
062700         END-IF
062800     END-IF.
062900 420-FORMATEA-CAMPO-TEXTO-E. EXIT.
063000*       RECORTA UNA POSICION DE ESPACIOS FINALES DEL CAMPO CRUDO
063100 421-RECORTA-CAMPO-CRUDO SECTION.
063200     SUBTRACT 1 FROM WKS-CAMPO-REAL-LARGO.
063300 421-RECORTA-CAMPO-CRUDO-E. EXIT.
063400******************************************************************
063500*   DETECTA SI EL CAMPO CRUDO CONTIENE COMA, COMILLA O SALTO DE
063600*   LINEA, LO QUE OBLIGA A ENVOLVERLO EN COMILLAS
063700******************************************************************
063800 422-DETECTA-NECESITA-COMILLAS SECTION.
063900     MOVE 'N' TO WKS-SW-NECESITA-COMILLAS
064000     MOVE 1 TO WKS-INDICE-CARACTER
064100     PERFORM 424-REVISA-UN-CARACTER
064200             UNTIL WKS-INDICE-CARACTER > WKS-CAMPO-REAL-LARGO
064300                OR WKS-CAMPO-NECESITA-COMILLAS.
064400 422-DETECTA-NECESITA-COMILLAS-E. EXIT.
064500*       REVISA UN CARACTER DEL CAMPO CRUDO CONTRA LA LISTA DE
064600*       CARACTERES QUE OBLIGAN A ENTRECOMILLAR (X'0A'/X'0D' SON
064700*       LOS SALTOS DE LINEA LF Y CR)
064800 424-REVISA-UN-CARACTER SECTION.
064900     EVALUATE WKS-CAMPO-CRUDO (WKS-INDICE-CARACTER:1)
065000         WHEN ','
065100         WHEN '"'
065200         WHEN X'0A'
065300         WHEN X'0D'
065400             SET WKS-CAMPO-NECESITA-COMILLAS TO TRUE
065500         WHEN OTHER
065600             ADD 1 TO WKS-INDICE-CARACTER
065700     END-EVALUATE.
065800 424-REVISA-UN-CARACTER-E. EXIT.
065900******************************************************************
066000*   COPIA UN CARACTER DEL CAMPO CRUDO AL FORMATEADO, DOBLANDO LA
066100*   COMILLA DOBLE CUANDO APARECE (SOL-930)
066200******************************************************************
066300 423-COPIA-CARACTER-CAMPO SECTION.
066400     IF WKS-CAMPO-CRUDO (WKS-INDICE-CARACTER:1) = '"'
066500         ADD 1 TO WKS-CAMPO-LARGO
066600         MOVE '"' TO WKS-CAMPO-FORMATEADO (WKS-CAMPO-LARGO:1)
066700         ADD 1 TO WKS-CAMPO-LARGO
066800         MOVE '"' TO WKS-CAMPO-FORMATEADO (WKS-CAMPO-LARGO:1)
066900     ELSE
067000         ADD 1 TO WKS-CAMPO-LARGO
067100         MOVE WKS-CAMPO-CRUDO (WKS-INDICE-CARACTER:1)
067200           TO WKS-CAMPO-FORMATEADO (WKS-CAMPO-LARGO:1)
067300     END-IF.
067400 423-COPIA-CARACTER-CAMPO-E. EXIT.
067500******************************************************************
067600*   FORMATEA UNA FECHA 9(08) CCYYMMDD A "CCYY-MM-DD"; CERO SE
067700*   CONVIERTE EN UN CAMPO EN BLANCO (FECHA AUSENTE) (Y2K-07)
067800******************************************************************
067900 440-FORMATEA-FECHA SECTION.
068000     IF WKS-FECHA-ENTRADA = ZERO
068100         MOVE SPACES TO WKS-FECHA-EDIT
068200     ELSE
068300         STRING WKS-FECHA-ENT-AAAA DELIMITED BY SIZE
068400                "-"                DELIMITED BY SIZE
068500                WKS-FECHA-ENT-MM   DELIMITED BY SIZE
068600                "-"                DELIMITED BY SIZE
068700                WKS-FECHA-ENT-DD   DELIMITED BY SIZE
068800                INTO WKS-FECHA-EDIT
068900         END-STRING
069000     END-IF.
069100 440-FORMATEA-FECHA-E. EXIT.
069200******************************************************************
069300*   FORMATEA EL SALDO CON DOS DECIMALES; BALANCE CERO SE MUESTRA
069400*   COMO 0.00
069500******************************************************************
069600 430-FORMATEA-BALANCE SECTION.
069700     MOVE CIN-BALANCE OF REG-CUENTA-LEIDA TO WKS-BALANCE-EDIT.
069800 430-FORMATEA-BALANCE-E. EXIT.
069900******************************************************************
070000*   800 - BANNER DE ESTADISTICAS AL FINALIZAR LA CORRIDA
070100******************************************************************
070200 800-ESTADISTICAS SECTION.
070300     DISPLAY ">>>>>>>>> ESTADISTICAS DEL REPORTE CSV <<<<<<<<<"
070400             UPON CONSOLE
070500     DISPLAY "||  REGISTROS LEIDOS      : (" WKS-REGISTROS-LEIDOS
070600             ")" UPON CONSOLE
070700     DISPLAY "||  REGISTROS SELECCIONAD : ("
070800             WKS-REGISTROS-SELECC ")" UPON CONSOLE
070900     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<"
071000             UPON CONSOLE.
071100 800-ESTADISTICAS-E. EXIT.
071200******************************************************************
071300*   900 - CIERRE DE ARCHIVOS AL FINALIZAR LA CORRIDA
071400******************************************************************
071500 900-CIERRA-ARCHIVOS SECTION.
071600     CLOSE REGISTRO
071700     CLOSE REPCSV.
071800 900-CIERRA-ARCHIVOS-E. EXIT.
