000100******************************************************************
000200* FECHA       : 05/06/1990                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : CUENTAS INACTIVAS / TABLERO DE CONTROL           *
000500* PROGRAMA    : RCI1S01, RESUMEN DE CUENTAS INACTIVAS POR BANCO  *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ORDENA EL REGISTRO MAESTRO POR NOMBRE DE BANCO,  *
000800*             : ACUMULA POR CORTE DE CONTROL LA CANTIDAD DE      *
000900*             : CUENTAS Y LA SUMA DE SALDOS DE CADA BANCO, Y     *
001000*             : GRABA UN RENGLON DE RESUMEN POR BANCO DISTINTO,  *
001100*             : EN ORDEN ASCENDENTE DE NOMBRE                    *
001200* ARCHIVOS    : REGISTRO (ENTRADA), RESBCO (SALIDA)              *
001300* PROGRAMA(S) : NO APLICA                                        *
001400******************************************************************
001500*   HISTORIAL DE CAMBIOS
001600*   05/06/1990 EDR         VERSION INICIAL DEL RESUMEN POR BANCO
001700*   19/05/1999 SAP  Y2K-07   RSB-TOTAL-BALANCE AMPLIA A S9(13)
001800*   14/03/2003 HGR  SOL-488  EL CORTE DE CONTROL YA NO ESCRIBE
001900*                            RENGLON PARA BANCOS SIN CUENTAS
002000*   02/09/2011 LPQ  SOL-771  AGREGA BANNER DE ESTADISTICAS AL
002100*                            FINALIZAR LA CORRIDA
002200*   16/07/2015 MQV  SOL-905  PARTE EL CORTE DE CONTROL EN PASOS
002300*                            PARA SEPARAR MOVIMIENTO, SALDO Y
002400*                            GRABACION; SIN CAMBIO DE RESULTADOS
002500*   16/07/2015 MQV  SOL-905  WKS-CONTADOR-BANCO Y
002600*                            WKS-BANCOS-ESCRITOS PASAN A NIVEL 77
002700*                            POR SER CONTADORES DE USO TRANSITORIO
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. RCI1S01.
003100 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
003200 INSTALLATION. BANCO INDUSTRIAL, S.A.
003300 DATE-WRITTEN. 05/06/1990.
003400 DATE-COMPILED.
003500 SECURITY. CONFIDENCIAL - USO INTERNO, BANCO INDUSTRIAL, S.A.
003600******************************************************************
003700*   ESTE PROGRAMA ES EL TERCERO DE LA CORRIDA DEL TABLERO DE
003800*   CUENTAS INACTIVAS.  TOMA EL MAESTRO YA ACTUALIZADO POR
003900*   RCI1M01, LO ORDENA POR BANCO USANDO EL VERBO SORT DEL
004000*   COMPILADOR (NO SE ESCRIBE UN SORT EXTERNO APARTE) Y PRODUCE
004100*   UN RENGLON DE RESUMEN POR CADA BANCO DISTINTO CON LA CANTIDAD
004200*   DE CUENTAS INACTIVAS Y LA SUMA DE SALDOS DE ESE BANCO.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600*--------------------- INTERRUPTOR DE TRAZA DE CORRIDA -----------
004700*   UPSI-0 SE ENCIENDE DESDE JCL PARA ACTIVAR LOS DISPLAY DE
004800*   RASTREO DURANTE LA ACUMULACION; EN CORRIDA NORMAL PERMANECE
004900*   APAGADO PARA NO SATURAR LA BITACORA DE CONSOLA
005000 SPECIAL-NAMES.
005100     UPSI-0 IS WS-TRAZA ON  STATUS IS WS-TRAZA-ACTIVA
005200                        OFF STATUS IS WS-TRAZA-INACTIVA.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500*   MAESTRO DE CUENTAS INACTIVAS, YA ACTUALIZADO, DE ENTRADA
005600     SELECT REGISTRO ASSIGN TO REGISTRO
005700                      FILE STATUS IS FS-REGISTRO.
005800*   RESUMEN POR BANCO, UN RENGLON POR BANCO DISTINTO, DE SALIDA
005900     SELECT RESBCO   ASSIGN TO RESBCO
006000                      FILE STATUS IS FS-RESBCO.
006100*   ARCHIVO DE TRABAJO PROPIO DEL VERBO SORT; EL SORT LO ABRE Y
006200*   LO CIERRA POR SU CUENTA, POR ESO NO LLEVA FILE STATUS
006300     SELECT WORKFILE ASSIGN TO SORTWK1.
006400 DATA DIVISION.
006500 FILE SECTION.
006600*----------- REGISTRO MAESTRO DE CUENTAS INACTIVAS (ENTRADA) -----
006700 FD  REGISTRO.
006800     COPY RCIREG01 REPLACING REG-CUENTA-INACTIVA
006900                           BY REG-CUENTA-LEIDA.
007000*----------- ARCHIVO DE TRABAJO DEL SORT -------------------------
007100*   RENGLON MINIMO QUE VIAJA POR EL SORT: SOLO EL NOMBRE DEL
007200*   BANCO (CLAVE DE ORDENAMIENTO) Y EL SALDO DE LA CUENTA; EL
007300*   RESTO DEL MAESTRO NO SE NECESITA PARA EL RESUMEN
007400 SD  WORKFILE.
007500 01  WORK-REG.
007600     05  WRK-BANK-NAME           PIC X(40).
007700     05  WRK-BALANCE             PIC S9(11)V99 COMP-3.
007800     05  FILLER                  PIC X(10).
007900*----------- RESUMEN POR BANCO (SALIDA) --------------------------
008000 FD  RESBCO.
008100     COPY RCISUM01.
008200 WORKING-STORAGE SECTION.
008300*--------------------- CONTADORES DE USO TRANSITORIO -------------
008400*   SOL-905: AMBOS SE DECLARAN A NIVEL 77 POR SER CONTADORES DE
008500*   VIDA CORTA QUE VIAJAN ENTRE LA RUTINA DE SALIDA DEL SORT Y
008600*   EL PROPIO CORTE DE CONTROL, SIN PERTENECER A NINGUN AREA
008700*   DE REGISTRO EN PARTICULAR
008800 77  WKS-CONTADOR-BANCO          PIC 9(09) COMP VALUE ZERO.
008900 77  WKS-BANCOS-ESCRITOS         PIC 9(05) COMP VALUE ZERO.
009000*--------------------- CODIGOS DE ESTADO DE ARCHIVO -------------
009100*   UN CODIGO POR ARCHIVO, SEGUN LA CONVENCION DEL DEPARTAMENTO;
009200*   00 SIGNIFICA OPERACION CORRECTA
009300 01  WKS-ESTADOS-ARCHIVO.
009400     05  FS-REGISTRO             PIC 9(02) VALUE ZEROS.
009500     05  FS-RESBCO               PIC 9(02) VALUE ZEROS.
009600     05  FILLER                  PIC X(02).
009700*--------------------- SWITCHES DE CONTROL -----------------------
009800 01  WKS-SWITCHES.
009900*       INTERRUPTOR DE TRAZA, REFLEJO DE UPSI-0
010000     05  WS-TRAZA-SW             PIC X(01) VALUE 'N'.
010100         88  WS-TRAZA-ACTIVA             VALUE 'Y'.
010200         88  WS-TRAZA-INACTIVA            VALUE 'N'.
010300*       SE ENCIENDE SI FALLA LA APERTURA DE ALGUN ARCHIVO
010400     05  WKS-SW-ERROR-APERTURA   PIC X(01) VALUE 'N'.
010500         88  WKS-ERROR-APERTURA          VALUE 'Y'.
010600*       FIN DE LECTURA DEL MAESTRO DE ENTRADA
010700     05  WKS-SW-FIN-REGISTRO     PIC X(01) VALUE 'N'.
010800         88  FIN-REGISTRO-ENTRADA        VALUE 'Y'.
010900*       FIN DE LOS RENGLONES DEVUELTOS POR EL SORT
011000     05  WKS-SW-FIN-WORKFILE     PIC X(01) VALUE 'N'.
011100         88  FIN-WORKFILE-SALIDA         VALUE 'Y'.
011200*       INDICA SI AUN NO SE HA PROCESADO NINGUN BANCO, PARA
011300*       QUE EL PRIMER CORTE DE CONTROL NO ESCRIBA UN RENGLON
011400*       VACIO (VER SOL-488 EN EL HISTORIAL)
011500     05  WKS-SW-PRIMER-BANCO     PIC X(01) VALUE 'S'.
011600         88  WKS-PRIMER-BANCO            VALUE 'S'.
011700     05  FILLER                  PIC X(02).
011800*--------------------- CONTADORES Y ACUMULADORES -----------------
011900*   ESTOS SI ACOMPANAN EL RESTO DE LA ESTADISTICA DE LA CORRIDA,
012000*   POR ESO PERMANECEN AGRUPADOS BAJO UN 01, A DIFERENCIA DE LOS
012100*   CONTADORES DE NIVEL 77 DE ARRIBA
012200 01  WKS-CONTADORES.
012300     05  WKS-REGISTROS-LEIDOS    PIC 9(09) COMP VALUE ZERO.
012400     05  FILLER                  PIC X(02).
012500*--------------------- AREA DE CORTE DE CONTROL ------------------
012600 01  WKS-AREA-CORTE-CONTROL.
012700*       NOMBRE DEL BANCO DEL RENGLON ANTERIOR, PARA DETECTAR EL
012800*       CAMBIO DE BANCO (CORTE DE CONTROL)
012900     05  WKS-BANCO-ANTERIOR      PIC X(40) VALUE SPACES.
013000*      VISTA REDEFINIDA EN DOS MITADES PARA ANALISIS DEL NOMBRE
013100     05  WKS-BANCO-ANTERIOR-R REDEFINES WKS-BANCO-ANTERIOR.
013200         10  WKS-BANCO-ANT-PRIMERA  PIC X(20).
013300         10  WKS-BANCO-ANT-RESTO    PIC X(20).
013400*       SUMA DE SALDOS ACUMULADA DEL BANCO EN CURSO
013500     05  WKS-SUMA-BANCO          PIC S9(13)V99 COMP-3 VALUE ZERO.
013600     05  FILLER                  PIC X(02).
013700*--------------------- FECHA DE LA CORRIDA -----------------------
013800 01  WKS-FECHA-CORRIDA          PIC 9(08).
013900*      VISTA REDEFINIDA POR AAAA/MM/DD DE LA FECHA DE CORRIDA
014000 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
014100     05  WKS-FECHA-CORR-AAAA     PIC 9(04).
014200     05  WKS-FECHA-CORR-MM       PIC 9(02).
014300     05  WKS-FECHA-CORR-DD       PIC 9(02).
014400 01  WKS-HORA-CORRIDA-RAW       PIC 9(08).
014500*      VISTA REDEFINIDA COMPLETA DE FECHA+HORA DE LA CORRIDA
014600 01  WKS-TIMESTAMP-CORRIDA.
014700     05  WKS-TS-FECHA            PIC 9(08).
014800     05  WKS-TS-HORA             PIC 9(06).
014900 01  WKS-TIMESTAMP-CORR-NUM REDEFINES WKS-TIMESTAMP-CORRIDA
015000                             PIC 9(14).
015100*--------------------- CAMPOS PARA LA IMPRESION DE RESULTADOS ----
015200 01  WKS-AREA-MENSAJES.
015300     05  WKS-BANCOS-EDIT         PIC ZZZZ9.
015400     05  WKS-REGISTROS-EDIT      PIC ZZZZZZZZ9.
015500     05  FILLER                  PIC X(02).
015600 PROCEDURE DIVISION.
015700******************************************************************
015800*   SECCION PRINCIPAL - RESUMEN DE CUENTAS INACTIVAS POR BANCO
015900*   ABRE ARCHIVOS, DISPARA EL SORT, EMITE EL BANNER DE
016000*   ESTADISTICAS Y CIERRA; SI LA APERTURA FALLA SE BRINCA
016100*   DIRECTO AL FINAL SIN TOCAR EL SORT
016200******************************************************************
016300 100-SECCION-PRINCIPAL SECTION.
016400     PERFORM 110-ABRIR-ARCHIVOS
016500     IF WKS-ERROR-APERTURA
016600         GO TO 100-SECCION-PRINCIPAL-E
016700     END-IF
016800     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
016900     ACCEPT WKS-HORA-CORRIDA-RAW FROM TIME
017000     PERFORM 200-ORDENA-POR-BANCO
017100     PERFORM 800-ESTADISTICAS
017200     PERFORM 900-CIERRA-ARCHIVOS.
017300 100-SECCION-PRINCIPAL-E. EXIT.
017400******************************************************************
017500*   APERTURA DE ARCHIVOS DE ENTRADA Y SALIDA (EL SORT ABRE EL
017600*   ARCHIVO DE TRABAJO POR SU CUENTA)
017700******************************************************************
017800 110-ABRIR-ARCHIVOS SECTION.
017900     OPEN INPUT  REGISTRO
018000     OPEN OUTPUT RESBCO
018100     IF FS-REGISTRO NOT = 00 OR FS-RESBCO NOT = 00
018200         PERFORM 190-ERROR-APERTURA-RESUMEN
018300     END-IF.
018400 110-ABRIR-ARCHIVOS-E. EXIT.
018500******************************************************************
018600*   ERROR FATAL EN LA APERTURA DE CUALQUIERA DE LOS ARCHIVOS
018700******************************************************************
018800 190-ERROR-APERTURA-RESUMEN SECTION.
018900     DISPLAY "RCI1S01 - ERROR AL ABRIR ARCHIVOS DEL RESUMEN"
019000             UPON CONSOLE
019100     DISPLAY "FS-REGISTRO=" FS-REGISTRO " FS-RESBCO=" FS-RESBCO
019200             UPON CONSOLE
019300     SET WKS-ERROR-APERTURA TO TRUE
019400     MOVE 91 TO RETURN-CODE.
019500 190-ERROR-APERTURA-RESUMEN-E. EXIT.
019600******************************************************************
019700*   ORDENA EL REGISTRO MAESTRO POR NOMBRE DE BANCO ASCENDENTE
019800*   EL SORT DEL COMPILADOR HACE EL TRABAJO PESADO; ESTE PROGRAMA
019900*   SOLO LE ENTREGA LOS RENGLONES (RUTINA DE ENTRADA) Y RECIBE
020000*   LOS YA ORDENADOS PARA ACUMULAR Y CORTAR (RUTINA DE SALIDA)
020100******************************************************************
020200 200-ORDENA-POR-BANCO SECTION.
020300     SORT WORKFILE ON ASCENDING KEY WRK-BANK-NAME
020400          INPUT  PROCEDURE IS 210-RUTINA-ENTRADA-SORT
020500          OUTPUT PROCEDURE IS 220-RUTINA-SALIDA-SORT.
020600 200-ORDENA-POR-BANCO-E. EXIT.
020700******************************************************************
020800*   RUTINA DE ENTRADA DEL SORT - LIBERA CADA CUENTA DEL MAESTRO
020900******************************************************************
021000 210-RUTINA-ENTRADA-SORT SECTION.
021100     READ REGISTRO
021200         AT END SET FIN-REGISTRO-ENTRADA TO TRUE
021300     END-READ
021400     PERFORM 211-LIBERA-REGISTRO
021500             UNTIL FIN-REGISTRO-ENTRADA.
021600 210-RUTINA-ENTRADA-SORT-E. EXIT.
021700******************************************************************
021800*   LIBERA UN REGISTRO HACIA EL ARCHIVO DE TRABAJO DEL SORT
021900*   SOLO SE COPIAN LOS DOS CAMPOS QUE NECESITA EL RESUMEN
022000******************************************************************
022100 211-LIBERA-REGISTRO SECTION.
022200     ADD 1 TO WKS-REGISTROS-LEIDOS
022300     MOVE CIN-BANK-NAME OF REG-CUENTA-LEIDA TO WRK-BANK-NAME
022400     MOVE CIN-BALANCE OF REG-CUENTA-LEIDA TO WRK-BALANCE
022500     RELEASE WORK-REG
022600     READ REGISTRO
022700         AT END SET FIN-REGISTRO-ENTRADA TO TRUE
022800     END-READ.
022900 211-LIBERA-REGISTRO-E. EXIT.
023000******************************************************************
023100*   RUTINA DE SALIDA DEL SORT - CORTE DE CONTROL POR BANCO
023200*   RECIBE LOS RENGLONES YA ORDENADOS Y LOS VA ACUMULANDO HASTA
023300*   DETECTAR CAMBIO DE BANCO; AL TERMINAR EL SORT TODAVIA FALTA
023400*   CORTAR EL ULTIMO BANCO ACUMULADO, POR ESO EL PERFORM FINAL
023500******************************************************************
023600 220-RUTINA-SALIDA-SORT SECTION.
023700     RETURN WORKFILE
023800         AT END SET FIN-WORKFILE-SALIDA TO TRUE
023900     END-RETURN
024000     PERFORM 221-ACUMULA-O-CORTA
024100             UNTIL FIN-WORKFILE-SALIDA
024200     IF NOT WKS-PRIMER-BANCO
024300         PERFORM 230-CORTE-DE-CONTROL
024400                 THRU 232-GRABA-CORTE-BANCO-E
024500     END-IF.
024600 220-RUTINA-SALIDA-SORT-E. EXIT.
024700******************************************************************
024800*   ACUMULA EL RENGLON DEVUELTO POR EL SORT, O CORTA SI CAMBIA
024900*   EL NOMBRE DEL BANCO
025000******************************************************************
025100 221-ACUMULA-O-CORTA SECTION.
025200     IF WKS-PRIMER-BANCO
025300*           PRIMER RENGLON DE TODA LA CORRIDA: SOLO SE ARRANCA
025400*           EL ACUMULADOR, SIN CORTAR (SOL-488)
025500         MOVE WRK-BANK-NAME TO WKS-BANCO-ANTERIOR
025600         MOVE ZERO TO WKS-CONTADOR-BANCO
025700         MOVE ZERO TO WKS-SUMA-BANCO
025800         MOVE 'N' TO WKS-SW-PRIMER-BANCO
025900     ELSE
026000         IF WRK-BANK-NAME NOT = WKS-BANCO-ANTERIOR
026100*               CAMBIO DE BANCO: SE CORTA EL ANTERIOR Y SE
026200*               REINICIA EL ACUMULADOR PARA EL BANCO NUEVO
026300             PERFORM 230-CORTE-DE-CONTROL
026400                     THRU 232-GRABA-CORTE-BANCO-E
026500             MOVE WRK-BANK-NAME TO WKS-BANCO-ANTERIOR
026600             MOVE ZERO TO WKS-CONTADOR-BANCO
026700             MOVE ZERO TO WKS-SUMA-BANCO
026800         END-IF
026900     END-IF
027000     ADD 1 TO WKS-CONTADOR-BANCO
027100     ADD WRK-BALANCE TO WKS-SUMA-BANCO
027200     IF WS-TRAZA-ACTIVA
027300         DISPLAY "RCI1S01 - ACUMULA " WRK-BANK-NAME
027400                 UPON CONSOLE
027500     END-IF
027600     RETURN WORKFILE
027700         AT END SET FIN-WORKFILE-SALIDA TO TRUE
027800     END-RETURN.
027900 221-ACUMULA-O-CORTA-E. EXIT.
028000******************************************************************
028100*   CORTE DE CONTROL DEL BANCO QUE TERMINO - SOL-905: SE PARTIO
028200*   EN TRES PASOS FISICAMENTE CONTIGUOS (MOVIMIENTO DE NOMBRE Y
028300*   CONTEO, MOVIMIENTO DE SALDO, GRABACION) Y SE INVOCAN LOS TRES
028400*   JUNTOS CON UN SOLO PERFORM...THRU DESDE 220 Y 221, EN LUGAR
028500*   DE UN SOLO PARRAFO MONOLITICO COMO ANTES DE ESA SOLICITUD
028600******************************************************************
028700 230-CORTE-DE-CONTROL SECTION.
028800     MOVE WKS-BANCO-ANTERIOR TO RSB-BANK-NAME
028900     MOVE WKS-CONTADOR-BANCO TO RSB-ACCOUNT-COUNT.
029000 230-CORTE-DE-CONTROL-E. EXIT.
029100*       SEGUNDO PASO DEL CORTE: TRASLADA LA SUMA ACUMULADA DEL
029200*       BANCO AL RENGLON DE SALIDA
029300 231-ASIGNA-SALDO-CORTE SECTION.
029400     MOVE WKS-SUMA-BANCO TO RSB-TOTAL-BALANCE.
029500 231-ASIGNA-SALDO-CORTE-E. EXIT.
029600*       TERCER PASO DEL CORTE: GRABA EL RENGLON YA ARMADO Y
029700*       CUENTA UN BANCO MAS ESCRITO AL RESUMEN
029800 232-GRABA-CORTE-BANCO SECTION.
029900     PERFORM 240-ESCRIBE-RESUMEN-BANCO
030000     ADD 1 TO WKS-BANCOS-ESCRITOS.
030100 232-GRABA-CORTE-BANCO-E. EXIT.
030200******************************************************************
030300*   GRABA EL RENGLON DE RESUMEN AL ARCHIVO RESBCO
030400*   PARRAFO FUERA DEL RANGO 230 THRU 232 A PROPOSITO: SE INVOCA
030500*   DESDE 232 CON UN PERFORM SENCILLO, NO FORMA PARTE DE LA
030600*   CADENA DE PASOS DEL CORTE
030700******************************************************************
030800 240-ESCRIBE-RESUMEN-BANCO SECTION.
030900     WRITE REG-RESUMEN-BANCO
031000         INVALID KEY
031100             DISPLAY "RCI1S01 - ERROR AL GRABAR RESUMEN DE BANCO"
031200                     UPON CONSOLE
031300     END-WRITE.
031400 240-ESCRIBE-RESUMEN-BANCO-E. EXIT.
031500******************************************************************
031600*   BANNER DE ESTADISTICAS AL FINALIZAR LA CORRIDA (SOL-771)
031700******************************************************************
031800 800-ESTADISTICAS SECTION.
031900     MOVE WKS-BANCOS-ESCRITOS TO WKS-BANCOS-EDIT
032000     MOVE WKS-REGISTROS-LEIDOS TO WKS-REGISTROS-EDIT
032100     DISPLAY ">>>>>>>>>> ESTADISTICAS DEL RESUMEN POR BANCO <<<<<"
032200             UPON CONSOLE
032300     DISPLAY "||  CUENTAS LEIDAS DEL MAESTRO : ("
032400             WKS-REGISTROS-EDIT ")"
032500             UPON CONSOLE
032600     DISPLAY "||  BANCOS DISTINTOS GRABADOS  : ("
032700             WKS-BANCOS-EDIT ")"
032800             UPON CONSOLE
032900     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<"
033000             UPON CONSOLE.
033100 800-ESTADISTICAS-E. EXIT.
033200******************************************************************
033300*   CIERRE DE ARCHIVOS AL FINALIZAR LA CORRIDA
033400******************************************************************
033500 900-CIERRA-ARCHIVOS SECTION.
033600     CLOSE REGISTRO
033700     CLOSE RESBCO.
033800 900-CIERRA-ARCHIVOS-E. EXIT.
