000100******************************************************************
000200*               COPY RCIREG01                                   *
000300*               LAYOUT  REGISTRO DE CUENTA INACTIVA              *
000400*               LARGO DE REGISTRO = 460 BYTES                   *
000500******************************************************************
000600*   APLICACION  : CUENTAS INACTIVAS / REGISTRO DORMIDO           *
000700*   ARCHIVO     : DORMANT-REGISTER (REGANT/REGNVO/REGISTRO)      *
000800*   LLAVE       : CIN-ACCOUNT-ID (SECUENCIAL, ASIGNADA AL ALTA)  *
000900*               : UNICIDAD ADICIONAL POR CIN-ACCOUNT-NUMBER      *
001000******************************************************************
001100*   HISTORIAL DE CAMBIOS AL LAYOUT
001200*   30/08/1989 EDR         VERSION INICIAL DEL REGISTRO
001300*   12/04/1991 MRL  SOL-118  AGREGA CIN-CUSTOMER-EMAIL
001400*   07/11/1994 JCF  SOL-204  AGREGA 88-NIVELES RECLAIM-STATUS
001500*   19/05/1999 SAP  Y2K-07   RECLAIM-DATE/CLAWBACK-DATE Y
001600*                            TIMESTAMPS EXPANDEN A CCYY (8/14)
001700*   03/10/2006 HGR  SOL-551  AGREGA VISTA REDEFINIDA POR FECHA
001800*   21/02/2014 LPQ  SOL-902  AMPLIA COMMENTS A 200 POSICIONES
001900******************************************************************
002000 01  REG-CUENTA-INACTIVA.
002100*----------- LLAVE PRIMARIA DEL REGISTRO -------------------------
002200     05  CIN-ACCOUNT-ID          PIC 9(09).
002300*----------- DATOS DE IDENTIFICACION DE LA CUENTA ---------------
002400     05  CIN-ACCOUNT-NUMBER      PIC X(20).
002500     05  CIN-CUSTOMER-NAME       PIC X(60).
002600     05  CIN-BANK-NAME           PIC X(40).
002700*----------- SALDO DE LA CUENTA (COMP-3, 2 DECIMALES) -----------
002800     05  CIN-BALANCE             PIC S9(11)V99 COMP-3.
002900     05  CIN-CUSTOMER-EMAIL      PIC X(60).
003000*----------- CONTROL DE RECLAMO / CLAWBACK -----------------------
003100     05  CIN-RECLAIM-STATUS      PIC X(09).
003200         88  CIN-STATUS-PENDIENTE        VALUE 'PENDING  '.
003300         88  CIN-STATUS-COMPLETADO       VALUE 'COMPLETED'.
003400         88  CIN-STATUS-SIN-MARCAR       VALUE SPACES.
003500     05  CIN-RECLAIM-FLAG        PIC X(01).
003600         88  CIN-RECLAMADA-SI            VALUE 'Y'.
003700         88  CIN-RECLAMADA-NO            VALUE 'N'.
003800     05  CIN-RECLAIM-DATE        PIC 9(08).
003900*      VISTA REDEFINIDA POR AAAA/MM/DD (CERO = SIN FECHA)
004000     05  CIN-RECLAIM-DATE-R REDEFINES CIN-RECLAIM-DATE.
004100         10  CIN-RECLAIM-AAAA    PIC 9(04).
004200         10  CIN-RECLAIM-MM      PIC 9(02).
004300         10  CIN-RECLAIM-DD      PIC 9(02).
004400     05  CIN-CLAWBACK-DATE       PIC 9(08).
004500*      VISTA REDEFINIDA POR AAAA/MM/DD (CERO = SIN FECHA)
004600     05  CIN-CLAWBACK-DATE-R REDEFINES CIN-CLAWBACK-DATE.
004700         10  CIN-CLAWBACK-AAAA   PIC 9(04).
004800         10  CIN-CLAWBACK-MM     PIC 9(02).
004900         10  CIN-CLAWBACK-DD     PIC 9(02).
005000*----------- BITACORA DE OPERADOR --------------------------------
005100     05  CIN-COMMENTS            PIC X(200).
005200*----------- CONTROL DE ALTA Y ULTIMA ACTUALIZACION --------------
005300     05  CIN-CREATED-TIMESTAMP   PIC 9(14).
005400*      VISTA REDEFINIDA FECHA(8)/HORA(6) DE LA TOMA DE ALTA
005500     05  CIN-CREATED-TS-R REDEFINES CIN-CREATED-TIMESTAMP.
005600         10  CIN-CREATED-FECHA   PIC 9(08).
005700         10  CIN-CREATED-HORA    PIC 9(06).
005800     05  CIN-UPDATED-TIMESTAMP   PIC 9(14).
005900*----------- RELLENO A LARGO DE REGISTRO FIJO --------------------
006000     05  FILLER                  PIC X(10).
