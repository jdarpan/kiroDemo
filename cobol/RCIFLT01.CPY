000100******************************************************************
000200*               COPY RCIFLT01                                    *
000300*               LAYOUT  PARAMETROS DE FILTRO DEL REPORTE CSV     *
000400*               LARGO DE REGISTRO = 114 BYTES                   *
000500******************************************************************
000600*   APLICACION  : CUENTAS INACTIVAS / REPORTE DE CUMPLIMIENTO    *
000700*   ARCHIVO     : PARCSV (UN SOLO RENGLON POR CORRIDA)           *
000800*   NOTA        : LOS INDICADORES FLT-xxx-IND DETERMINAN SI EL   *
000900*                 FILTRO SE APLICA ('Y') O SE OMITE ('N').      *
001000******************************************************************
001100*   HISTORIAL DE CAMBIOS AL LAYOUT
001200*   11/07/1990 EDR         VERSION INICIAL (SOLO FLT-BANK-NAME)
001300*   30/01/1995 MRL  SOL-176  AGREGA FLT-SEARCH-TERM
001400*   22/03/1996 JCF  SOL-233  AGREGA FLT-RECLAIM-STATUS
001500******************************************************************
001600 01  REG-PARAMETROS-REPORTE.
001700     05  FLT-SEARCH-TERM-IND     PIC X(01).
001800         88  FLT-BUSCA-TERMINO           VALUE 'Y'.
001900     05  FLT-SEARCH-TERM         PIC X(60).
002000     05  FLT-BANK-NAME-IND       PIC X(01).
002100         88  FLT-BUSCA-BANCO              VALUE 'Y'.
002200     05  FLT-BANK-NAME           PIC X(40).
002300     05  FLT-RECLAIM-STATUS-IND  PIC X(01).
002400         88  FLT-BUSCA-ESTADO             VALUE 'Y'.
002500     05  FLT-RECLAIM-STATUS      PIC X(09).
002600     05  FILLER                  PIC X(02).
