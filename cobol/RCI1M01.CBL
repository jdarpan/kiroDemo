000100******************************************************************
000200* FECHA       : 14/02/1990                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : CUENTAS INACTIVAS / REGISTRO DORMIDO             *
000500* PROGRAMA    : RCI1M01, MANTENIMIENTO DE CUENTAS (SENCILLO Y    *
000600*             : MASIVO)                                          *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : APLICA UNA SOLICITUD DE ACTUALIZACION (ACTUPD)   *
000900*             : A UNA O VARIAS CUENTAS DEL REGISTRO MAESTRO      *
001000*             : (ACTIDS), VALIDANDO LA RELACION ENTRE LA FECHA   *
001100*             : DE RECLAMO Y LA FECHA DE CLAWBACK ANTES DE       *
001200*             : GRABAR, Y SOBREESCRIBIENDO UNICAMENTE LOS        *
001300*             : CAMPOS QUE VIENEN EN LA SOLICITUD                *
001400* ARCHIVOS    : ACTIDS (ENTRADA), ACTUPD (ENTRADA)               *
001500*             : REGANT (ENTRADA), REGNVO (SALIDA)                *
001600* PROGRAMA(S) : NO APLICA                                        *
001700******************************************************************
001800*   HISTORIAL DE CAMBIOS
001900*   14/02/1990 EDR         VERSION INICIAL, SOLO RECLAIM-FLAG
002000*   09/09/1992 MRL  SOL-140  AGREGA RECLAIM-DATE Y CLAWBACK-DATE,
002100*                            VALIDACION DE RELACION ENTRE FECHAS
002200*   22/03/1996 JCF  SOL-233  AGREGA ACTUALIZACION DE COMMENTS CON
002300*                            SANEAMIENTO (ESCAPE DE CARACTERES)
002400*   19/05/1999 SAP  Y2K-07   RECLAIM-DATE/CLAWBACK-DATE/TIMESTAMP
002500*                            SE AMPLIAN A FORMATO CCYY
002600*   11/08/2001 HGR  SOL-402  PERMITE MANTENIMIENTO MASIVO, ANTES
002700*                            SOLO RECIBIA UN ACCOUNT-ID POR CORRI-
002800*                            DA (ARCHIVO ACTIDS, VARIOS RENGLONES)
002900*   08/01/2015 LPQ  SOL-915  RECHAZA LA ACTUALIZACION CUANDO LA
003000*                            FECHA DE CLAWBACK ES ANTERIOR A LA
003100*                            FECHA DE RECLAMO, EN VEZ DE GRABARLA
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID. RCI1M01.
003500 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
003600 INSTALLATION. BANCO INDUSTRIAL, S.A.
003700 DATE-WRITTEN. 14/02/1990.
003800 DATE-COMPILED.
003900 SECURITY. CONFIDENCIAL - USO INTERNO, BANCO INDUSTRIAL, S.A.
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     UPSI-0 IS WS-TRAZA ON  STATUS IS WS-TRAZA-ACTIVA
004400                        OFF STATUS IS WS-TRAZA-INACTIVA.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT ACTIDS   ASSIGN TO ACTIDS
004800                      FILE STATUS IS FS-ACTIDS.
004900     SELECT ACTUPD   ASSIGN TO ACTUPD
005000                      FILE STATUS IS FS-ACTUPD.
005100     SELECT REGANT   ASSIGN TO REGANT
005200                      FILE STATUS IS FS-REGANT.
005300     SELECT REGNVO   ASSIGN TO REGNVO
005400                      FILE STATUS IS FS-REGNVO.
005500 DATA DIVISION.
005600 FILE SECTION.
005700*----------- LISTA DE ACCOUNT-ID A MANTENER (UNO POR RENGLON) ----
005800 FD  ACTIDS.
005900 01  REG-ID-CARGADO.
006000     05  IDC-ACCOUNT-ID          PIC 9(09).
006100     05  FILLER                  PIC X(11).
006200*----------- SOLICITUD DE ACTUALIZACION (UN RENGLON POR CORRIDA) -
006300 FD  ACTUPD.
006400     COPY RCIUPD01 REPLACING REG-ACTUALIZACION-CUENTA
006500                          BY REG-SOLICITUD-CARGADA
006600                          REG-ID-OBJETIVO
006700                          BY REG-ID-OBJETIVO-SIN-USO.
006800*----------- REGISTRO MAESTRO ANTERIOR (ENTRADA) -----------------
006900 FD  REGANT.
007000     COPY RCIREG01 REPLACING REG-CUENTA-INACTIVA
007100                          BY REG-CUENTA-ANTERIOR.
007200*----------- REGISTRO MAESTRO NUEVO (SALIDA) ------------------
007300 FD  REGNVO.
007400     COPY RCIREG01 REPLACING REG-CUENTA-INACTIVA
007500                          BY REG-CUENTA-NUEVA.
007600 WORKING-STORAGE SECTION.
007700*--------------------- SUBINDICES SUELTOS DE RECORRIDO ----------
007800*   SE DECLARAN 77 PORQUE SON CONTADORES DE PASO TRANSITORIO QUE
007900*   SE USAN DENTRO DE UN SOLO CICLO DE EXPLORACION/VERIFICACION
008000*   Y NO PERTENECEN A NINGUN REGISTRO NI AREA DE TRABAJO FIJA.
008100 77  WKS-COM-IDX                 PIC 9(03) COMP.
008200 77  WKS-INDICE-VERIFICA         PIC 9(05) COMP.
008300*--------------------- CODIGOS DE ESTADO DE ARCHIVO -------------
008400 01  WKS-ESTADOS-ARCHIVO.
008500     05  FS-ACTIDS               PIC 9(02) VALUE ZEROS.
008600     05  FS-ACTUPD               PIC 9(02) VALUE ZEROS.
008700     05  FS-REGANT               PIC 9(02) VALUE ZEROS.
008800     05  FS-REGNVO               PIC 9(02) VALUE ZEROS.
008900     05  FILLER                  PIC X(02).
009000*--------------------- SWITCHES DE CONTROL DE CORRIDA -----------
009100 01  WKS-SWITCHES.
009200*        SWITCH DE TRAZA (UPSI-0), PARA VER EN CONSOLA CADA ID
009300*        QUE SE ACTUALIZA EN LA CORRIDA
009400     05  WS-TRAZA-SW             PIC X(01) VALUE 'N'.
009500         88  WS-TRAZA-ACTIVA             VALUE 'Y'.
009600         88  WS-TRAZA-INACTIVA            VALUE 'N'.
009700*        FIN DEL ARCHIVO DE IDS A MANTENER (ACTIDS)
009800     05  WKS-SW-FIN-IDS          PIC X(01) VALUE 'N'.
009900         88  FIN-LISTA-IDS               VALUE 'Y'.
010000*        FIN DEL REGISTRO MAESTRO ANTERIOR (REGANT)
010100     05  WKS-SW-FIN-ANTERIOR     PIC X(01) VALUE 'N'.
010200         88  FIN-REGISTRO-ANTERIOR       VALUE 'Y'.
010300*        SE ENCENDIO SI FALLO LA APERTURA DE ALGUN ARCHIVO
010400     05  WKS-SW-ERROR-APERTURA   PIC X(01) VALUE 'N'.
010500         88  WKS-ERROR-APERTURA          VALUE 'Y'.
010600*        EL ACCOUNT-ID DEL REGISTRO ACTUAL ESTA EN LA SOLICITUD
010700*        DE MANTENIMIENTO (RESULTADO DE 310-BUSCA-ID-EN-TABLA)
010800     05  WKS-SW-CUENTA-EXISTE    PIC X(01) VALUE 'N'.
010900         88  WKS-CUENTA-EXISTE-SI        VALUE 'Y'.
011000*        LA RELACION DE FECHAS RECLAMO/CLAWBACK ES VALIDA
011100*        (RESULTADO DE 320-VALIDA-RELACION-FECHAS, SOL-915)
011200     05  WKS-SW-ACTUALIZA-OK     PIC X(01) VALUE 'N'.
011300         88  WKS-ACTUALIZACION-VALIDA    VALUE 'Y'.
011400     05  FILLER                  PIC X(02).
011500*--------------------- CONTADORES Y ACUMULADORES -----------------
011600 01  WKS-CONTADORES.
011700*        CUANTOS ACCOUNT-ID TRAE EL ARCHIVO ACTIDS
011800     05  WKS-IDS-LEIDOS          PIC 9(05) COMP.
011900*        RENGLONES DEL MAESTRO ANTERIOR YA COPIADOS AL NUEVO
012000     05  WKS-REGISTROS-COPIADOS  PIC 9(09) COMP.
012100*        CUENTAS QUE SI RECIBIERON LA ACTUALIZACION
012200     05  WKS-REGISTROS-ACTUALIZ  PIC 9(09) COMP.
012300*        CUENTAS ENCONTRADAS PERO RECHAZADAS POR SOL-915
012400     05  WKS-ACTUALIZ-RECHAZADA  PIC 9(09) COMP.
012500*        IDS DE LA SOLICITUD QUE NO EXISTEN EN EL MAESTRO
012600     05  WKS-IDS-NO-ENCONTRADOS  PIC 9(05) COMP.
012700     05  FILLER                  PIC X(02).
012800*--------------------- TABLA DE ACCOUNT-ID A MANTENER ------------
012900 01  WKS-TABLA-IDS.
013000     05  TBL-ID OCCURS 1 TO 10000 TIMES
013100                DEPENDING ON WKS-IDS-LEIDOS
013200                INDEXED BY IDX-ID.
013300         10  TBL-ID-OBJETIVO     PIC 9(09).
013400         10  TBL-ID-ENCONTRADO   PIC X(01) VALUE 'N'.
013500             88  TBL-ID-SI-ENCONTRADO     VALUE 'Y'.
013600         10  FILLER              PIC X(01).
013700*--------------------- FECHAS EFECTIVAS PARA LA VALIDACION -------
013800 01  WKS-FECHAS-EFECTIVAS.
013900     05  WKS-RECLAIM-EFECTIVA    PIC 9(08).
014000*      VISTA REDEFINIDA POR AAAA/MM/DD DE LA FECHA EFECTIVA
014100     05  WKS-RECLAIM-EFECTIVA-R REDEFINES WKS-RECLAIM-EFECTIVA.
014200         10  WKS-RECL-EF-AAAA    PIC 9(04).
014300         10  WKS-RECL-EF-MM      PIC 9(02).
014400         10  WKS-RECL-EF-DD      PIC 9(02).
014500     05  WKS-CLAWBACK-EFECTIVA   PIC 9(08).
014600*      VISTA REDEFINIDA POR AAAA/MM/DD DE LA FECHA EFECTIVA
014700     05  WKS-CLAWBACK-EFECTIVA-R REDEFINES WKS-CLAWBACK-EFECTIVA.
014800         10  WKS-CLAW-EF-AAAA    PIC 9(04).
014900         10  WKS-CLAW-EF-MM      PIC 9(02).
015000         10  WKS-CLAW-EF-DD      PIC 9(02).
015100     05  FILLER                  PIC X(02).
015200*--------------------- SANEAMIENTO DEL COMENTARIO -------------
015300*   SOL-233: EL COMMENTS DE LA SOLICITUD SE ESCAPA CARACTER POR
015400*   CARACTER ANTES DE GRABARLO, PARA QUE NO PUEDA INTRODUCIR
015500*   ETIQUETAS HTML O CARACTERES DE CONTROL EN EL MAESTRO.
015600 01  WKS-AREA-SANEAMIENTO-COM.
015700*        CUANTOS CARACTERES YA SE ESCRIBIERON EN WKS-COM-SALIDA
015800     05  WKS-COM-LARGO           PIC 9(03) COMP.
015900     05  WKS-COM-ENTRADA         PIC X(200).
016000     05  WKS-COM-SALIDA          PIC X(200).
016100     05  WKS-COM-CARACTER        PIC X(01).
016200*        FRAGMENTO DE ESCAPE A INSERTAR (P.EJ. &amp;) O EL MISMO
016300*        CARACTER CUANDO NO REQUIERE ESCAPE
016400     05  WKS-FRAGMENTO-COMENTARIO PIC X(06).
016500     05  WKS-FRAG-LARGO          PIC 9(02) COMP.
016600*      VISTA DE RECORTE FINAL DEL COMENTARIO YA ESCAPADO
016700     05  WKS-COM-IDX-TRIM        PIC 9(03) COMP.
016800     05  WKS-COM-TRABAJO         PIC X(200).
016900     05  WKS-COM-RESULTADO       PIC X(200).
017000     05  FILLER                  PIC X(02).
017100*--------------------- MARCA DE TIEMPO DE LA CORRIDA -----------
017200 01  WKS-TIMESTAMP-CORRIDA.
017300     05  WKS-FECHA-CORRIDA       PIC 9(08).
017400     05  WKS-HORA-CORRIDA-6      PIC 9(06).
017500*      VISTA REDEFINIDA DE LA MARCA DE TIEMPO COMPLETA (14 POS)
017600 01  WKS-TIMESTAMP-CORR-NUM REDEFINES WKS-TIMESTAMP-CORRIDA
017700                             PIC 9(14).
017800 01  WKS-AREA-HORA-CRUDA.
017900     05  WKS-HORA-CORRIDA-RAW    PIC 9(08).
018000     05  FILLER                  PIC X(02).
018100*--------------------- MENSAJES DE ERROR -----------------------
018200 01  WKS-MENSAJES.
018300     05  WKS-ID-NO-ENCONTRADO-ED PIC ZZZZZZZZ9.
018400     05  FILLER                  PIC X(02).
018500 PROCEDURE DIVISION.
018600******************************************************************
018700*   SECCION PRINCIPAL DEL PROGRAMA - MANTENIMIENTO DE CUENTAS
018800*   CARGA EN MEMORIA LOS IDS A MANTENER Y LA SOLICITUD DE
018900*   ACTUALIZACION, Y LUEGO RECORRE EL MAESTRO ANTERIOR COPIANDO
019000*   CADA REGISTRO AL NUEVO, APLICANDO LOS CAMBIOS SOLO A LAS
019100*   CUENTAS CUYO ID ESTA EN LA SOLICITUD.
019200******************************************************************
019300 100-SECCION-PRINCIPAL SECTION.
019400     PERFORM 110-ABRIR-ARCHIVOS
019500*        SI NO ABRIERON LOS ARCHIVOS, EL GO TO SALTA TODO EL
019600*        PROCESAMIENTO Y CAE DIRECTO EN LA SALIDA DE LA SECCION
019700     IF WKS-ERROR-APERTURA
019800         GO TO 100-SECCION-PRINCIPAL-E
019900     END-IF
020000     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
020100     ACCEPT WKS-HORA-CORRIDA-RAW FROM TIME
020200     MOVE WKS-HORA-CORRIDA-RAW TO WKS-HORA-CORRIDA-6
020300     PERFORM 200-CARGAR-LISTA-IDS
020400     PERFORM 210-LEE-SOLICITUD-ACTUALIZACION
020500     PERFORM 220-SANEA-COMENTARIO-SOLICITUD
020600*        300/301/300-GRABA-Y-AVANZA FORMAN UN SOLO RANGO: EL
020700*        PROGRAMA SALTA CON GO TO HASTA EL FINAL DEL RANGO
020800*        CUANDO YA NO HAY REGISTRO, O HASTA 300-GRABA-Y-AVANZA
020900*        CUANDO EL ID NO ESTA EN LA SOLICITUD, PARA NO APLICAR
021000*        CAMBIOS A CUENTAS QUE NO SE ESTAN MANTENIENDO.
021100     PERFORM 300-PROCESA-REGISTRO-ANTERIOR
021200             THRU 300-GRABA-Y-AVANZA-E
021300             UNTIL FIN-REGISTRO-ANTERIOR
021400     PERFORM 800-VERIFICA-IDS-NO-ENCONTRADOS
021500     PERFORM 900-CIERRA-ARCHIVOS.
021600 100-SECCION-PRINCIPAL-E. EXIT.
021700******************************************************************
021800*   APERTURA DE ARCHIVOS DE ENTRADA Y SALIDA
021900******************************************************************
022000 110-ABRIR-ARCHIVOS SECTION.
022100     OPEN INPUT  ACTIDS
022200     OPEN INPUT  ACTUPD
022300     OPEN INPUT  REGANT
022400     OPEN OUTPUT REGNVO
022500     IF FS-ACTIDS NOT = 00 OR FS-ACTUPD NOT = 00
022600        OR FS-REGANT NOT = 00 OR FS-REGNVO NOT = 00
022700         PERFORM 190-ERROR-APERTURA-MANTTO
022800     END-IF.
022900 110-ABRIR-ARCHIVOS-E. EXIT.
023000******************************************************************
023100*   ERROR FATAL EN LA APERTURA DE CUALQUIERA DE LOS ARCHIVOS
023200******************************************************************
023300 190-ERROR-APERTURA-MANTTO SECTION.
023400     DISPLAY "RCI1M01 - ERROR AL ABRIR ARCHIVOS DE MANTENIMIENTO"
023500             UPON CONSOLE
023600     DISPLAY "FS-ACTIDS=" FS-ACTIDS " FS-ACTUPD=" FS-ACTUPD
023700             UPON CONSOLE
023800     DISPLAY "FS-REGANT=" FS-REGANT " FS-REGNVO=" FS-REGNVO
023900             UPON CONSOLE
024000     SET WKS-ERROR-APERTURA TO TRUE
024100     MOVE 91 TO RETURN-CODE.
024200 190-ERROR-APERTURA-MANTTO-E. EXIT.
024300******************************************************************
024400*   CARGA EL ARCHIVO ACTIDS A MEMORIA (UNA O VARIAS CUENTAS)
024500******************************************************************
024600 200-CARGAR-LISTA-IDS SECTION.
024700     MOVE ZERO TO WKS-IDS-LEIDOS
024800     READ ACTIDS
024900         AT END SET FIN-LISTA-IDS TO TRUE
025000     END-READ
025100     PERFORM 201-ACUMULA-ID-OBJETIVO
025200             UNTIL FIN-LISTA-IDS.
025300 200-CARGAR-LISTA-IDS-E. EXIT.
025400******************************************************************
025500*   AGREGA UN RENGLON DE ACTIDS A LA TABLA EN MEMORIA
025600******************************************************************
025700 201-ACUMULA-ID-OBJETIVO SECTION.
025800     ADD 1 TO WKS-IDS-LEIDOS
025900     MOVE IDC-ACCOUNT-ID TO TBL-ID-OBJETIVO (WKS-IDS-LEIDOS)
026000     MOVE 'N' TO TBL-ID-ENCONTRADO (WKS-IDS-LEIDOS)
026100     READ ACTIDS
026200         AT END SET FIN-LISTA-IDS TO TRUE
026300     END-READ.
026400 201-ACUMULA-ID-OBJETIVO-E. EXIT.
026500******************************************************************
026600*   LEE LA SOLICITUD DE ACTUALIZACION (UN SOLO RENGLON)
026700*   EL ARCHIVO ACTUPD SOLO TRAE UN RENGLON POR CORRIDA; SI VIENE
026800*   VACIO, ES ERROR FATAL (NO HAY NADA QUE MANTENER).
026900******************************************************************
027000 210-LEE-SOLICITUD-ACTUALIZACION SECTION.
027100     READ ACTUPD
027200         AT END
027300             DISPLAY "RCI1M01 - ARCHIVO ACTUPD SIN RENGLONES"
027400                     UPON CONSOLE
027500             MOVE 91 TO RETURN-CODE
027600     END-READ
027700     CLOSE ACTUPD.
027800 210-LEE-SOLICITUD-ACTUALIZACION-E. EXIT.
027900******************************************************************
028000*   SANEA EL CAMPO COMMENTS DE LA SOLICITUD ANTES DE APLICARLO
028100*   (NUL, ESCAPE HTML DE & < > " ' /, CONTROLES Y RECORTE)
028200******************************************************************
028300 220-SANEA-COMENTARIO-SOLICITUD SECTION.
028400     IF ACU-COMMENTS-VIENE
028500         MOVE ACU-COMMENTS TO WKS-COM-ENTRADA
028600         MOVE SPACES TO WKS-COM-SALIDA
028700         MOVE ZERO TO WKS-COM-LARGO
028800         MOVE 1 TO WKS-COM-IDX
028900         PERFORM 221-EXPLORA-CARACTER-COMENTARIO
029000                 UNTIL WKS-COM-IDX > 200
029100         PERFORM 345-RECORTA-ESPACIOS-COM
029200         MOVE WKS-COM-RESULTADO TO ACU-COMMENTS
029300     END-IF.
029400 220-SANEA-COMENTARIO-SOLICITUD-E. EXIT.
029500******************************************************************
029600*   EXPLORA UN CARACTER DEL COMENTARIO Y APLICA EL ESCAPE HTML
029700******************************************************************
029800 221-EXPLORA-CARACTER-COMENTARIO SECTION.
029900     MOVE WKS-COM-ENTRADA (WKS-COM-IDX:1) TO WKS-COM-CARACTER
030000     EVALUATE TRUE
030100         WHEN WKS-COM-CARACTER = X'00'
030200             CONTINUE
030300         WHEN WKS-COM-CARACTER = '&'
030400             MOVE '&amp; ' TO WKS-FRAGMENTO-COMENTARIO
030500             MOVE 5 TO WKS-FRAG-LARGO
030600             PERFORM 362-AGREGA-FRAGMENTO-COM
030700         WHEN WKS-COM-CARACTER = '<'
030800             MOVE '&lt;  ' TO WKS-FRAGMENTO-COMENTARIO
030900             MOVE 4 TO WKS-FRAG-LARGO
031000             PERFORM 362-AGREGA-FRAGMENTO-COM
031100         WHEN WKS-COM-CARACTER = '>'
031200             MOVE '&gt;  ' TO WKS-FRAGMENTO-COMENTARIO
031300             MOVE 4 TO WKS-FRAG-LARGO
031400             PERFORM 362-AGREGA-FRAGMENTO-COM
031500         WHEN WKS-COM-CARACTER = '"'
031600             MOVE '&quot;' TO WKS-FRAGMENTO-COMENTARIO
031700             MOVE 6 TO WKS-FRAG-LARGO
031800             PERFORM 362-AGREGA-FRAGMENTO-COM
031900         WHEN WKS-COM-CARACTER = "'"
032000             MOVE '&#x27;' TO WKS-FRAGMENTO-COMENTARIO
032100             MOVE 6 TO WKS-FRAG-LARGO
032200             PERFORM 362-AGREGA-FRAGMENTO-COM
032300         WHEN WKS-COM-CARACTER = '/'
032400             MOVE '&#x2F;' TO WKS-FRAGMENTO-COMENTARIO
032500             MOVE 6 TO WKS-FRAG-LARGO
032600             PERFORM 362-AGREGA-FRAGMENTO-COM
032700         WHEN WKS-COM-CARACTER < X'20'
032800              AND WKS-COM-CARACTER NOT = X'09'
032900              AND WKS-COM-CARACTER NOT = X'0A'
033000              AND WKS-COM-CARACTER NOT = X'0D'
033100             CONTINUE
033200         WHEN OTHER
033300             MOVE WKS-COM-CARACTER TO WKS-FRAGMENTO-COMENTARIO
033400             MOVE 1 TO WKS-FRAG-LARGO
033500             PERFORM 362-AGREGA-FRAGMENTO-COM
033600     END-EVALUATE
033700     ADD 1 TO WKS-COM-IDX.
033800 221-EXPLORA-CARACTER-COMENTARIO-E. EXIT.
033900******************************************************************
034000*   300/301/300-GRABA-Y-AVANZA - PROCESA CADA REGISTRO DEL
034100*   REGISTRO ANTERIOR (COPIA-A-NUEVO).  ESTOS TRES PARRAFOS SE
034200*   INVOCAN DESDE 100-SECCION-PRINCIPAL COMO UN SOLO RANGO
034300*   (PERFORM 300 THRU 300-GRABA-Y-AVANZA-E); EL FLUJO ENTRE ELLOS
034400*   SE CONTROLA CON GO TO EN VEZ DE ANIDAR IFS, AL ESTILO DE LOS
034500*   PROGRAMAS DE COPIA-Y-ACTUALIZA MAS VIEJOS DEL SHOP:
034600*     - SI YA NO HAY REGISTRO, SALTA DIRECTO AL FINAL DEL RANGO
034700*       (300-GRABA-Y-AVANZA-E) SIN GRABAR NI LEER DE NUEVO.
034800*     - SI EL ID NO ESTA EN LA SOLICITUD DE MANTENIMIENTO, SALTA
034900*       EL PARRAFO 301 (NO HAY CAMBIOS QUE APLICAR) Y CAE
035000*       DIRECTO EN 300-GRABA-Y-AVANZA PARA GRABAR EL REGISTRO
035100*       TAL CUAL Y LEER EL SIGUIENTE.
035200******************************************************************
035300 300-PROCESA-REGISTRO-ANTERIOR SECTION.
035400     IF WKS-REGISTROS-COPIADOS = 0
035500         READ REGANT
035600             AT END SET FIN-REGISTRO-ANTERIOR TO TRUE
035700         END-READ
035800     END-IF
035900     IF FIN-REGISTRO-ANTERIOR
036000         GO TO 300-GRABA-Y-AVANZA-E
036100     END-IF
036200     MOVE REG-CUENTA-ANTERIOR TO REG-CUENTA-NUEVA
036300     PERFORM 310-BUSCA-ID-EN-TABLA
036400     IF NOT WKS-CUENTA-EXISTE-SI
036500         GO TO 300-GRABA-Y-AVANZA
036600     END-IF.
036700*        301-APLICA-CAMBIOS-SI-PROCEDE - SOLO SE ALCANZA POR
036800*        CAIDA NATURAL (FALL-THROUGH) CUANDO EL ID SI ESTA EN LA
036900*        SOLICITUD DE MANTENIMIENTO.
037000 301-APLICA-CAMBIOS-SI-PROCEDE SECTION.
037100     PERFORM 320-VALIDA-RELACION-FECHAS
037200     IF WKS-ACTUALIZACION-VALIDA
037300         PERFORM 330-APLICA-CAMBIOS-PARCIALES
037400         ADD 1 TO WKS-REGISTROS-ACTUALIZ
037500     ELSE
037600         ADD 1 TO WKS-ACTUALIZ-RECHAZADA
037700     END-IF.
037800 301-APLICA-CAMBIOS-SI-PROCEDE-E. EXIT.
037900*        300-GRABA-Y-AVANZA - TRAMO COMUN: GRABA EL REGISTRO
038000*        (ACTUALIZADO O SIN CAMBIO) Y AVANZA AL SIGUIENTE.
038100 300-GRABA-Y-AVANZA SECTION.
038200     PERFORM 400-GRABA-REGISTRO-NUEVO
038300     ADD 1 TO WKS-REGISTROS-COPIADOS
038400     READ REGANT
038500         AT END SET FIN-REGISTRO-ANTERIOR TO TRUE
038600     END-READ.
038700 300-GRABA-Y-AVANZA-E. EXIT.
038800******************************************************************
038900*   BUSCA EL ACCOUNT-ID ACTUAL EN LA TABLA DE IDS OBJETIVO
039000******************************************************************
039100 310-BUSCA-ID-EN-TABLA SECTION.
039200     MOVE 'N' TO WKS-SW-CUENTA-EXISTE
039300     SET IDX-ID TO 1
039400     SEARCH TBL-ID
039500         AT END
039600             CONTINUE
039700         WHEN TBL-ID-OBJETIVO (IDX-ID) = CIN-ACCOUNT-ID
039800             OF REG-CUENTA-NUEVA
039900             MOVE 'Y' TO WKS-SW-CUENTA-EXISTE
040000             SET TBL-ID-SI-ENCONTRADO (IDX-ID) TO TRUE
040100     END-SEARCH.
040200 310-BUSCA-ID-EN-TABLA-E. EXIT.
040300******************************************************************
040400*   VALIDA LA RELACION ENTRE FECHA DE RECLAMO Y DE CLAWBACK
040500*   (EFECTIVA = VALOR NUEVO SI VIENE, SI NO EL VALOR ACTUAL)
040600******************************************************************
040700 320-VALIDA-RELACION-FECHAS SECTION.
040800     IF ACU-RECLAIM-DATE-VIENE
040900         MOVE ACU-RECLAIM-DATE TO WKS-RECLAIM-EFECTIVA
041000     ELSE
041100         MOVE CIN-RECLAIM-DATE OF REG-CUENTA-NUEVA
041200              TO WKS-RECLAIM-EFECTIVA
041300     END-IF
041400     IF ACU-CLAWBACK-DATE-VIENE
041500         MOVE ACU-CLAWBACK-DATE TO WKS-CLAWBACK-EFECTIVA
041600     ELSE
041700         MOVE CIN-CLAWBACK-DATE OF REG-CUENTA-NUEVA
041800              TO WKS-CLAWBACK-EFECTIVA
041900     END-IF
042000     SET WKS-ACTUALIZACION-VALIDA TO TRUE
042100     IF WKS-RECLAIM-EFECTIVA NOT = ZERO
042200        AND WKS-CLAWBACK-EFECTIVA NOT = ZERO
042300         IF WKS-CLAWBACK-EFECTIVA < WKS-RECLAIM-EFECTIVA
042400             MOVE 'N' TO WKS-SW-ACTUALIZA-OK
042500         END-IF
042600     END-IF.
042700 320-VALIDA-RELACION-FECHAS-E. EXIT.
042800******************************************************************
042900*   SOBREESCRIBE UNICAMENTE LOS CAMPOS QUE VIENEN EN LA SOLICITUD
043000******************************************************************
043100 330-APLICA-CAMBIOS-PARCIALES SECTION.
043200     IF ACU-RECLAIM-FLAG-VIENE
043300         MOVE ACU-RECLAIM-FLAG
043400              TO CIN-RECLAIM-FLAG OF REG-CUENTA-NUEVA
043500     END-IF
043600     IF ACU-RECLAIM-DATE-VIENE
043700         MOVE ACU-RECLAIM-DATE
043800              TO CIN-RECLAIM-DATE OF REG-CUENTA-NUEVA
043900     END-IF
044000     IF WS-TRAZA-ACTIVA
044100         DISPLAY "RCI1M01 - ACTUALIZA ID "
044200                 CIN-ACCOUNT-ID OF REG-CUENTA-NUEVA
044300                 UPON CONSOLE
044400     END-IF
044500     IF ACU-CLAWBACK-DATE-VIENE
044600         MOVE ACU-CLAWBACK-DATE
044700              TO CIN-CLAWBACK-DATE OF REG-CUENTA-NUEVA
044800     END-IF
044900     IF ACU-COMMENTS-VIENE
045000         MOVE ACU-COMMENTS
045100              TO CIN-COMMENTS OF REG-CUENTA-NUEVA
045200     END-IF
045300     MOVE WKS-TIMESTAMP-CORR-NUM
045400          TO CIN-UPDATED-TIMESTAMP OF REG-CUENTA-NUEVA.
045500 330-APLICA-CAMBIOS-PARCIALES-E. EXIT.
045600******************************************************************
045700*   GRABA EL REGISTRO (ACTUALIZADO O SIN CAMBIO) AL REGISTRO NVO
045800******************************************************************
045900 400-GRABA-REGISTRO-NUEVO SECTION.
046000     WRITE REG-CUENTA-NUEVA
046100         INVALID KEY
046200             DISPLAY "RCI1M01 - ERROR AL GRABAR REGISTRO NUEVO"
046300                     UPON CONSOLE
046400     END-WRITE.
046500 400-GRABA-REGISTRO-NUEVO-E. EXIT.
046600******************************************************************
046700*   RECORTA ESPACIOS DEL COMENTARIO YA ESCAPADO (LISTA PARA USO)
046800******************************************************************
046900 345-RECORTA-ESPACIOS-COM SECTION.
047000     MOVE WKS-COM-SALIDA TO WKS-COM-TRABAJO
047100     MOVE SPACES TO WKS-COM-RESULTADO
047200     MOVE 1 TO WKS-COM-IDX-TRIM
047300     PERFORM 346-AVANZA-ESPACIO-COM
047400             UNTIL WKS-COM-IDX-TRIM > 200
047500                OR WKS-COM-TRABAJO (WKS-COM-IDX-TRIM:1)
047600                                                   NOT = SPACE
047700     MOVE WKS-COM-TRABAJO (WKS-COM-IDX-TRIM:)
047800       TO WKS-COM-RESULTADO.
047900 345-RECORTA-ESPACIOS-COM-E. EXIT.
048000******************************************************************
048100*   AVANZA UNA POSICION MIENTRAS EL CARACTER SEA UN ESPACIO
048200******************************************************************
048300 346-AVANZA-ESPACIO-COM SECTION.
048400     ADD 1 TO WKS-COM-IDX-TRIM.
048500 346-AVANZA-ESPACIO-COM-E. EXIT.
048600******************************************************************
048700*   AGREGA EL FRAGMENTO DE ESCAPE (O EL CARACTER TAL CUAL) AL
048800*   COMENTARIO DE SALIDA YA SANEADO.  SE NUMERA EN LA SERIE 3xx
048900*   (Y NO 2xx) PORQUE SE COMPARTE CON EL SANEAMIENTO QUE SE HACE
049000*   DURANTE EL PROCESAMIENTO DEL REGISTRO (300).
049100******************************************************************
049200 362-AGREGA-FRAGMENTO-COM SECTION.
049300     MOVE WKS-FRAGMENTO-COMENTARIO (1:WKS-FRAG-LARGO)
049400       TO WKS-COM-SALIDA (WKS-COM-LARGO + 1:WKS-FRAG-LARGO)
049500     ADD WKS-FRAG-LARGO TO WKS-COM-LARGO.
049600 362-AGREGA-FRAGMENTO-COM-E. EXIT.
049700******************************************************************
049800*   VERIFICA SI ALGUN ACCOUNT-ID DE LA SOLICITUD NO EXISTE EN EL
049900*   REGISTRO (ERROR FATAL DE BUSQUEDA, SEGUN REQUERIMIENTO)
050000******************************************************************
050100 800-VERIFICA-IDS-NO-ENCONTRADOS SECTION.
050200     MOVE 1 TO WKS-INDICE-VERIFICA
050300     PERFORM 801-VERIFICA-UN-ID
050400             UNTIL WKS-INDICE-VERIFICA > WKS-IDS-LEIDOS
050500     IF WKS-IDS-NO-ENCONTRADOS > 0
050600         DISPLAY "RCI1M01 - CUENTAS NO ENCONTRADAS EN EL REGISTRO"
050700                 UPON CONSOLE
050800         MOVE 91 TO RETURN-CODE
050900     END-IF
051000     DISPLAY ">>>>>>>>>>>>> ESTADISTICAS DE MANTENIMIENTO <<<<<<"
051100             UPON CONSOLE
051200     DISPLAY "||  CUENTAS ACTUALIZADAS  : ("
051300             WKS-REGISTROS-ACTUALIZ ")"
051400             UPON CONSOLE
051500     DISPLAY "||  CAMBIOS RECHAZADOS    : ("
051600             WKS-ACTUALIZ-RECHAZADA ")"
051700             UPON CONSOLE
051800     DISPLAY "||  CUENTAS NO ENCONTRADAS: ("
051900             WKS-IDS-NO-ENCONTRADOS ")"
052000             UPON CONSOLE
052100     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<"
052200             UPON CONSOLE.
052300 800-VERIFICA-IDS-NO-ENCONTRADOS-E. EXIT.
052400******************************************************************
052500*   VALIDA UN RENGLON DE LA TABLA DE IDS OBJETIVO
052600******************************************************************
052700 801-VERIFICA-UN-ID SECTION.
052800     IF TBL-ID-ENCONTRADO (WKS-INDICE-VERIFICA) = 'N'
052900         ADD 1 TO WKS-IDS-NO-ENCONTRADOS
053000         MOVE TBL-ID-OBJETIVO (WKS-INDICE-VERIFICA)
053100           TO WKS-ID-NO-ENCONTRADO-ED
053200         DISPLAY "   ACCOUNT-ID NO ENCONTRADO: "
053300                 WKS-ID-NO-ENCONTRADO-ED
053400                 UPON CONSOLE
053500     END-IF
053600     ADD 1 TO WKS-INDICE-VERIFICA.
053700 801-VERIFICA-UN-ID-E. EXIT.
053800******************************************************************
053900*   CIERRE DE ARCHIVOS AL FINALIZAR LA CORRIDA
054000******************************************************************
054100 900-CIERRA-ARCHIVOS SECTION.
054200     CLOSE ACTIDS
054300     CLOSE REGANT
054400     CLOSE REGNVO.
054500 900-CIERRA-ARCHIVOS-E. EXIT.
