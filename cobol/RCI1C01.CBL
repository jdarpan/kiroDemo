000100******************************************************************
000200* FECHA       : 30/08/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : CUENTAS INACTIVAS / REGISTRO DORMIDO             *
000500* PROGRAMA    : RCI1C01, CARGA DE CUENTAS INACTIVAS NUEVAS       *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TOMA EL ARCHIVO DE CARGA (CARGA-CTAS) REPORTADO  *
000800*             : POR LOS BANCOS ASOCIADOS, DESCARTA EL RENGLON    *
000900*             : DE ENCABEZADO, VALIDA CADA RENGLON RESTANTE Y    *
001000*             : AGREGA LAS CUENTAS NUEVAS AL REGISTRO MAESTRO,   *
001100*             : RECHAZANDO LOS NUMEROS DE CUENTA DUPLICADOS SIN  *
001200*             : SOBREESCRIBIR EL REGISTRO EXISTENTE              *
001300* ARCHIVOS    : CARGA-CTAS (ENTRADA)                             *
001400*             : REGANT (ENTRADA), REGNVO (SALIDA)                *
001500* PROGRAMA(S) : NO APLICA                                        *
001600******************************************************************
001700*   HISTORIAL DE CAMBIOS
001800*   30/08/1989 EDR         VERSION INICIAL DEL PROGRAMA DE CARGA
001900*   12/04/1991 MRL  SOL-118  AGREGA CAPTURA DE CORREO (CAMPO 5)
002000*   07/11/1994 JCF  SOL-204  RECLAIM-STATUS INICIA EN BLANCO AL
002100*                            DAR DE ALTA UNA CUENTA NUEVA
002200*   19/05/1999 SAP  Y2K-07   TIMESTAMPS DE ALTA Y ACTUALIZACION
002300*                            SE AMPLIAN A 14 POSICIONES (CCYY)
002400*   03/10/2006 HGR  SOL-551  VALIDACION DE SALDO CON PARTE
002500*                            DECIMAL, SE RECHAZAN SALDOS NO
002600*                            NUMERICOS EN VEZ DE TRUNCARLOS
002700*   21/02/2014 LPQ  SOL-902  SANEAMIENTO DEL NUMERO DE CUENTA Y
002800*                            DEL CORREO ELECTRONICO ANTES DE
002900*                            GRABAR EL ALTA (REQUERIMIENTO DE
003000*                            AUDITORIA DE SISTEMAS)
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. RCI1C01.
003400 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
003500 INSTALLATION. BANCO INDUSTRIAL, S.A.
003600 DATE-WRITTEN. 30/08/1989.
003700 DATE-COMPILED.
003800 SECURITY. CONFIDENCIAL - USO INTERNO, BANCO INDUSTRIAL, S.A.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100*   UPSI-0 ES EL SWITCH DE OPERACION QUE EL OPERADOR PRENDE EN EL
004200*   JCL/SCRIPT DE LA CORRIDA CUANDO QUIERE VER EL DETALLE DE CADA
004300*   RENGLON RECHAZADO EN LA CONSOLA (PARA DEPURAR UN ARCHIVO DE
004400*   CARGA PROBLEMATICO); APAGADO EN LA OPERACION NORMAL.
004500 SPECIAL-NAMES.
004600     UPSI-0 IS WS-TRAZA ON  STATUS IS WS-TRAZA-ACTIVA
004700                        OFF STATUS IS WS-TRAZA-INACTIVA.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*        ARCHIVO DE CARGA REPORTADO POR LOS BANCOS (FORMATO TEXTO
005100*        DELIMITADO POR "|", UN RENGLON DE ENCABEZADO AL INICIO)
005200     SELECT CARGA-CTAS ASSIGN TO CARGACT
005300                    ORGANIZATION IS LINE SEQUENTIAL
005400                    FILE STATUS IS FS-CARGACT.
005500*        REGISTRO MAESTRO: SE LEE LA VERSION ANTERIOR (REGANT) Y
005600*        SE ESCRIBE LA VERSION NUEVA (REGNVO) COMPLETA, YA QUE NO
005700*        HAY ACCESO INDEXADO DISPONIBLE EN ESTE SHOP
005800     SELECT REGANT     ASSIGN TO REGANT
005900                    FILE STATUS IS FS-REGANT.
006000     SELECT REGNVO     ASSIGN TO REGNVO
006100                    FILE STATUS IS FS-REGNVO.
006200 DATA DIVISION.
006300 FILE SECTION.
006400*                   RENGLON DEL ARCHIVO DE CARGA
006500 FD  CARGA-CTAS.
006600 01  REG-LINEA-CARGA.
006700     05  LIN-TEXTO               PIC X(249).
006800     05  FILLER                  PIC X(001).
006900*                   REGISTRO ANTERIOR DEL MAESTRO (ENTRADA)
007000 FD  REGANT.
007100     COPY RCIREG01 REPLACING REG-CUENTA-INACTIVA
007200                           BY REG-CUENTA-ANTERIOR.
007300*                   REGISTRO NUEVO DEL MAESTRO (SALIDA)
007400 FD  REGNVO.
007500     COPY RCIREG01 REPLACING REG-CUENTA-INACTIVA
007600                           BY REG-CUENTA-NUEVA.
007700 WORKING-STORAGE SECTION.
007800*--------------------- CONTADORES SUELTOS DE TRABAJO -------------
007900*   ESTOS DOS SUBINDICES SE PRESTAN ENTRE LAS RUTINAS DE RECORTE
008000*   (345/346) Y DE SANEAMIENTO DE CARACTERES (340/341/342 Y
008100*   350/351).  SE DECLARAN COMO 77, FUERA DE CUALQUIER GRUPO 01,
008200*   PORQUE SON CONTADORES DE USO TRANSITORIO Y NO FORMAN PARTE
008300*   DE NINGUN REGISTRO NI AREA DE TRABAJO PROPIA.
008400 77  WKS-IDX-SANIT               PIC 9(02) COMP.
008500 77  WKS-IDX-TRIM                PIC 9(02) COMP.
008600*--------------------- INDICADORES DE ARCHIVO --------------------
008700 01  WKS-ESTADOS-ARCHIVO.
008800     05  FS-CARGACT              PIC 9(02) VALUE ZEROS.
008900     05  FS-REGANT               PIC 9(02) VALUE ZEROS.
009000     05  FS-REGNVO               PIC 9(02) VALUE ZEROS.
009100     05  FILLER                  PIC X(02).
009200*--------------------- SWITCHES DE CONTROL ----------------------
009300 01  WKS-SWITCHES.
009400*        FIN DE ARCHIVO DEL RENGLON DE CARGA (CARGA-CTAS)
009500     05  WKS-FIN-CARGA-SW        PIC X(01) VALUE 'N'.
009600         88  FIN-ARCHIVO-CARGA           VALUE 'Y'.
009700*        FIN DE ARCHIVO DEL MAESTRO ANTERIOR (REGANT)
009800     05  WKS-FIN-REGANT-SW       PIC X(01) VALUE 'N'.
009900         88  FIN-REGISTRO-ANTERIOR       VALUE 'Y'.
010000*        SE ENCENDIO SI FALLO LA APERTURA DE ALGUN ARCHIVO
010100     05  WKS-ERROR-APERT-SW      PIC X(01) VALUE 'N'.
010200         88  WKS-ERROR-APERTURA          VALUE 'Y'.
010300*        RESULTADO DE VALIDAR EL SALDO DEL RENGLON (315)
010400     05  WKS-SALDO-VALIDO-SW     PIC X(01) VALUE 'S'.
010500         88  WKS-SALDO-VALIDO            VALUE 'S'.
010600*        EL SALDO DEL RENGLON TRAE SIGNO NEGATIVO (SOL-551)
010700     05  WKS-SALDO-NEGAT-SW      PIC X(01) VALUE 'N'.
010800         88  WKS-SALDO-NEGATIVO          VALUE 'Y'.
010900*        EL NUMERO DE CUENTA YA EXISTE EN LA TABLA EN MEMORIA
011000     05  WKS-DUPLICADA-SW        PIC X(01) VALUE 'N'.
011100         88  CUENTA-DUPLICADA            VALUE 'Y'.
011200     05  FILLER                  PIC X(02).
011300*--------------------- CONTADORES Y ACUMULADORES -----------------
011400*   TODOS DECLARADOS COMP PORQUE SOLO SE USAN EN ARITMETICA Y
011500*   COMPARACIONES, NUNCA SE IMPRIMEN DIRECTAMENTE (PARA ESO SE
011600*   EDITAN A WKS-EXITOSAS-EDIT/WKS-FALLIDAS-EDIT EN 800).
011700 01  WKS-CONTADORES.
011800*        RENGLONES LEIDOS DEL ARCHIVO DE CARGA, SIN CONTAR EL
011900*        ENCABEZADO
012000     05  WKS-LINEAS-LEIDAS       PIC 9(07) COMP VALUE ZERO.
012100*        CUENTAS DADAS DE ALTA CON EXITO EN ESTA CORRIDA
012200     05  WKS-CARGAS-EXITOSAS     PIC 9(05) COMP VALUE ZERO.
012300*        RENGLONES RECHAZADOS (CAMPOS, SALDO O DUPLICADO)
012400     05  WKS-CARGAS-FALLIDAS     PIC 9(05) COMP VALUE ZERO.
012500*        TOTAL DE CUENTAS CARGADAS EN LA TABLA EN MEMORIA, TANTO
012600*        LAS HEREDADAS DEL MAESTRO ANTERIOR COMO LAS NUEVAS
012700     05  WKS-TOTAL-CUENTAS       PIC 9(07) COMP VALUE ZERO.
012800*        ID INTERNO MAS ALTO VISTO HASTA AHORA; EL SIGUIENTE ALTA
012900*        USA WKS-ULTIMO-ID + 1 (VER 330-ALTA-CUENTA-NUEVA)
013000     05  WKS-ULTIMO-ID           PIC 9(09) COMP VALUE ZERO.
013100*        CAMPOS ENCONTRADOS AL PARTIR EL RENGLON POR EL SEPARADOR
013200     05  WKS-CONTADOR-CAMPOS     PIC 9(02) COMP VALUE ZERO.
013300     05  FILLER                  PIC X(02).
013400*--------------------- TABLA DE CUENTAS EN MEMORIA ---------------
013500*   SE USA PARA DETECTAR NUMEROS DE CUENTA DUPLICADOS, TANTO LOS
013600*   QUE YA ESTABAN EN EL REGISTRO ANTERIOR COMO LOS QUE SE VAN
013700*   AGREGANDO EN ESTA MISMA CORRIDA.  NO SUSTITUYE EL ARCHIVO,
013800*   EL MAESTRO SIGUE SIENDO SECUENCIAL (NO HAY ISAM DISPONIBLE).
013900 01  WKS-TABLA-CUENTAS.
014000     05  TBL-CUENTA OCCURS 1 TO 50000 TIMES
014100                    DEPENDING ON WKS-TOTAL-CUENTAS
014200                    INDEXED BY IDX-CUENTA.
014300*            ID INTERNO DE LA CUENTA (IGUAL A CIN-ACCOUNT-ID)
014400         10  TBL-ACCOUNT-ID      PIC 9(09).
014500*            NUMERO DE CUENTA YA SANEADO, LO QUE SE COMPARA EN
014600*            320-BUSCA-DUPLICADO
014700         10  TBL-ACCOUNT-NUMBER  PIC X(20).
014800         10  FILLER              PIC X(01).
014900*--------------------- CAMPOS DEL RENGLON DE CARGA ---------------
015000*   EL ARCHIVO DE CARGA TRAE LOS CAMPOS SEPARADOS POR "|".  EL
015100*   RESULTADO DEL UNSTRING SE DEPOSITA AQUI ANTES DE VALIDAR Y
015200*   SANEAR CADA UNO.
015300 01  WKS-CAMPOS-CARGA.
015400*        CAMPO 1 - NUMERO DE CUENTA (CRUDO, SIN SANEAR)
015500     05  WKS-CAMPO-1             PIC X(20).
015600*        CAMPO 2 - NOMBRE DEL CLIENTE
015700     05  WKS-CAMPO-2             PIC X(60).
015800*        CAMPO 3 - NOMBRE DEL BANCO REPORTANTE
015900     05  WKS-CAMPO-3             PIC X(40).
016000*        CAMPO 4 - SALDO (TEXTO, PUEDE TRAER SIGNO Y PUNTO)
016100     05  WKS-CAMPO-4             PIC X(20).
016200*        CAMPO 5 - CORREO ELECTRONICO (OPCIONAL, SOL-118)
016300     05  WKS-CAMPO-5             PIC X(60).
016400     05  FILLER                  PIC X(02).
016500*--------------------- CAMPOS DE RECORTE / SANEAMIENTO -----------
016600*   LOS SUBINDICES DE RECORRIDO (WKS-IDX-TRIM, WKS-IDX-SANIT) SE
016700*   MOVIERON A 77-LEVEL, AQUI SOLO QUEDAN LAS AREAS DE TRABAJO.
016800 01  WKS-AREA-SANEAMIENTO-CUENTA.
016900*        NUMERO DE CUENTA YA RECORTADO Y SANEADO, LISTO PARA
017000*        COMPARAR CONTRA LA TABLA DE DUPLICADOS
017100     05  WKS-NUMERO-CUENTA-CARGA PIC X(20).
017200*        AREA DE ENTRADA/SALIDA COMPARTIDA POR 345-RECORTA-
017300*        ESPACIOS (RECORTE) Y POR LOS PARRAFOS 330-333 (ALTA)
017400     05  WKS-CAMPO-TRABAJO       PIC X(60).
017500     05  WKS-CAMPO-RESULTADO     PIC X(60).
017600*        CANTIDAD DE CARACTERES YA COPIADOS A WKS-SANIT-SALIDA
017700     05  WKS-SANIT-LARGO         PIC 9(02) COMP.
017800*        ENTRADA Y SALIDA DEL SANEAMIENTO CARACTER POR CARACTER
017900*        (340/341/342 PARA CUENTA, 350/351 PARA CORREO)
018000     05  WKS-SANIT-ENTRADA       PIC X(60).
018100     05  WKS-SANIT-SALIDA        PIC X(60).
018200     05  WKS-CARACTER-SANIT      PIC X(01).
018300     05  FILLER                  PIC X(02).
018400*--------------------- VALIDACION Y CONVERSION DEL SALDO ---------
018500*   SOL-551: EL SALDO LLEGA COMO TEXTO Y PUEDE TRAER PARTE
018600*   DECIMAL; SE EXPLORA CARACTER POR CARACTER (316) Y SOLO SE
018700*   CONVIERTE A NUMERICO (317) SI TODOS LOS CARACTERES SON
018800*   VALIDOS (DIGITO, UN SOLO PUNTO, O ESPACIOS DE RELLENO).
018900 01  WKS-AREA-VALIDACION-SALDO.
019000     05  WKS-IDX-SALDO           PIC 9(02) COMP.
019100*        CUANTOS DIGITOS Y CUANTOS PUNTOS SE ENCONTRARON; SI NO
019200*        HAY DIGITOS, O HAY MAS DE UN PUNTO, EL SALDO ES INVALIDO
019300     05  WKS-CONTADOR-DIGITOS    PIC 9(02) COMP.
019400     05  WKS-CONTADOR-PUNTOS     PIC 9(02) COMP.
019500     05  WKS-SALDO-TEXTO         PIC X(20).
019600     05  WKS-CARACTER-SALDO      PIC X(01).
019700*        PARTE ENTERA Y DECIMAL YA SEPARADAS POR EL PUNTO
019800     05  WKS-SALDO-ENTERO-PARTE  PIC X(11).
019900     05  WKS-SALDO-DECIMAL-PARTE PIC X(02).
020000*        JUSTIFIED RIGHT PARA QUE EL REDEFINES NUMERICO RECIBA
020100*        LOS DIGITOS ALINEADOS A LA DERECHA (CEROS A LA IZQ.)
020200     05  WKS-SALDO-ENTERO-TXT    PIC X(11) JUSTIFIED RIGHT.
020300     05  WKS-SALDO-ENTERO-NUM REDEFINES WKS-SALDO-ENTERO-TXT
020400                                 PIC 9(11).
020500     05  WKS-SALDO-DECIMAL-TXT   PIC X(02).
020600     05  WKS-SALDO-DECIMAL-NUM REDEFINES WKS-SALDO-DECIMAL-TXT
020700                                 PIC 9(02).
020800*        SALDO YA CONVERTIDO, CON SIGNO SI EL RENGLON LO TRAIA
020900     05  WKS-SALDO-CALCULADO     PIC S9(11)V99.
021000     05  FILLER                  PIC X(02).
021100*--------------------- FECHA Y HORA DE LA CORRIDA ----------------
021200*   Y2K-07: EL TIMESTAMP DE ALTA/ACTUALIZACION SE GUARDA A 14
021300*   POSICIONES (CCYYMMDDHHMMSS) PARA NO REPETIR EL PROBLEMA DEL
021400*   SIGLO CON AÑOS DE DOS POSICIONES.
021500 01  WKS-TIMESTAMP-CORRIDA.
021600     05  WKS-FECHA-CORRIDA       PIC 9(08).
021700     05  WKS-HORA-CORRIDA-6      PIC 9(06).
021800*        VISTA NUMERICA DE LAS 14 POSICIONES FECHA+HORA, LA QUE
021900*        REALMENTE SE GRABA EN EL REGISTRO DE LA CUENTA
022000 01  WKS-TIMESTAMP-CORR-NUM REDEFINES WKS-TIMESTAMP-CORRIDA
022100                             PIC 9(14).
022200*        LA HORA QUE DEVUELVE "ACCEPT FROM TIME" TRAE CENTESIMAS
022300*        DE SEGUNDO (8 POSICIONES); SOLO SE CONSERVAN LAS 6
022400*        PRIMERAS (HHMMSS)
022500 01  WKS-AREA-HORA-CRUDA.
022600     05  WKS-HORA-CORRIDA-RAW    PIC 9(08).
022700     05  FILLER                  PIC X(02).
022800*--------------------- MENSAJE FINAL Y ESTADISTICAS --------------
022900 01  WKS-AREA-MENSAJES.
023000*        EDICION DE LOS CONTADORES PARA EL MENSAJE RESUMEN, CON
023100*        SUS RESPECTIVAS POSICIONES DE PRIMER DIGITO SIGNIFICATIVO
023200     05  WKS-EXITOSAS-EDIT       PIC ZZZZ9.
023300     05  WKS-FALLIDAS-EDIT       PIC ZZZZ9.
023400     05  WKS-POS-EXITOSAS        PIC 9(02) COMP.
023500     05  WKS-POS-FALLIDAS        PIC 9(02) COMP.
023600*        RENGLON ARMADO CON STRING PARA EL MENSAJE FINAL DE LA
023700*        CORRIDA, YA SEA DE EXITO O DE ERROR DE APERTURA
023800     05  WKS-MENSAJE-FINAL       PIC X(80).
023900     05  WKS-TEXTO-ERROR-IO      PIC X(40).
024000     05  FILLER                  PIC X(02).
024100*
024200 PROCEDURE DIVISION.
024300*-----------------------------------------------------------------
024400*   100-SECCION-PRINCIPAL - CONTROL GENERAL DE LA CORRIDA
024500*   ABRE ARCHIVOS, LEE LA FECHA/HORA DEL SISTEMA, CARGA A MEMORIA
024600*   EL MAESTRO ANTERIOR, DESCARTA EL ENCABEZADO DEL ARCHIVO DE
024700*   CARGA Y PROCESA RENGLON POR RENGLON HASTA FIN DE ARCHIVO.
024800*-----------------------------------------------------------------
024900 100-SECCION-PRINCIPAL SECTION.
025000     PERFORM 110-ABRIR-ARCHIVOS
025100     IF WKS-ERROR-APERTURA
025200        PERFORM 190-ERROR-APERTURA-CARGA
025300     ELSE
025400        ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
025500        ACCEPT WKS-HORA-CORRIDA-RAW FROM TIME
025600        MOVE WKS-HORA-CORRIDA-RAW(1:6) TO WKS-HORA-CORRIDA-6
025700        PERFORM 200-CARGAR-REGISTRO-ANTERIOR
025800                UNTIL FIN-REGISTRO-ANTERIOR
025900        PERFORM 120-DESCARTA-ENCABEZADO
026000        PERFORM 300-PROCESA-ARCHIVO-CARGA
026100                UNTIL FIN-ARCHIVO-CARGA
026200        PERFORM 800-ESTADISTICAS
026300     END-IF
026400     PERFORM 900-CIERRA-ARCHIVOS
026500     STOP RUN.
026600 100-SECCION-PRINCIPAL-E. EXIT.
026700*
026800*-----------------------------------------------------------------
026900*   110-ABRIR-ARCHIVOS - APERTURA DE LOS TRES ARCHIVOS DE LA
027000*   CORRIDA.  EL ARCHIVO DE CARGA ES OBLIGATORIO (SI NO SE
027100*   ENCUENTRA SE ENCIENDE EL SWITCH DE ERROR Y SE REPORTA EN
027200*   190); EL MAESTRO ANTERIOR PUEDE NO EXISTIR TODAVIA EN LA
027300*   PRIMERA CORRIDA (FILE STATUS 97 SE TRATA COMO "VACIO").
027400*-----------------------------------------------------------------
027500 110-ABRIR-ARCHIVOS SECTION.
027600     OPEN INPUT  CARGA-CTAS
027700     IF FS-CARGACT NOT = 0
027800        MOVE 'Y' TO WKS-ERROR-APERT-SW
027900     END-IF
028000*        FILE STATUS 97 = "NO HAY REGISTROS" EN ESTE COMPILADOR;
028100*        NO ES UN ERROR REAL, SOLO SIGNIFICA MAESTRO VACIO
028200     OPEN INPUT  REGANT
028300     IF FS-REGANT = 97
028400        MOVE ZEROS TO FS-REGANT
028500     END-IF
028600     OPEN OUTPUT REGNVO
028700     IF FS-REGANT NOT = 0 OR FS-REGNVO NOT = 0
028800        DISPLAY "================================================"
028900                UPON CONSOLE
029000        DISPLAY "   ERROR AL ABRIR EL REGISTRO MAESTRO DE CUENTAS"
029100                UPON CONSOLE
029200        DISPLAY " FILE STATUS REGANT : (" FS-REGANT ")"
029300                UPON CONSOLE
029400        DISPLAY " FILE STATUS REGNVO : (" FS-REGNVO ")"
029500                UPON CONSOLE
029600        DISPLAY "================================================"
029700                UPON CONSOLE
029800        PERFORM 900-CIERRA-ARCHIVOS
029900        MOVE 91 TO RETURN-CODE
030000        STOP RUN
030100     END-IF.
030200 110-ABRIR-ARCHIVOS-E. EXIT.
030300*
030400*        120-DESCARTA-ENCABEZADO - EL ARCHIVO DE CARGA TRAE UN
030500*        PRIMER RENGLON DE ENCABEZADO (NOMBRES DE COLUMNA) QUE
030600*        SE LEE Y SE DESCARTA SIN VALIDAR.
030700 120-DESCARTA-ENCABEZADO SECTION.
030800     READ CARGA-CTAS
030900          AT END SET FIN-ARCHIVO-CARGA TO TRUE
031000     END-READ.
031100 120-DESCARTA-ENCABEZADO-E. EXIT.
031200*
031300*-----------------------------------------------------------------
031400*   190-ERROR-APERTURA-CARGA - MENSAJE DE ERROR CUANDO NO SE PUDO
031500*   ABRIR EL ARCHIVO DE CARGA; TRADUCE EL FILE STATUS A UN TEXTO
031600*   LEGIBLE PARA EL OPERADOR Y TERMINA LA CORRIDA CON RC=4.
031700*-----------------------------------------------------------------
031800 190-ERROR-APERTURA-CARGA SECTION.
031900     EVALUATE FS-CARGACT
032000        WHEN 35
032100             MOVE "upload file not found" TO WKS-TEXTO-ERROR-IO
032200        WHEN 39
032300             MOVE "upload file attribute conflict"
032400                  TO WKS-TEXTO-ERROR-IO
032500        WHEN OTHER
032600             MOVE "unexpected I/O error" TO WKS-TEXTO-ERROR-IO
032700     END-EVALUATE
032800     STRING "Error processing file: " DELIMITED BY SIZE
032900            WKS-TEXTO-ERROR-IO         DELIMITED BY SIZE
033000            INTO WKS-MENSAJE-FINAL
033100     END-STRING
033200     DISPLAY WKS-MENSAJE-FINAL UPON CONSOLE
033300     MOVE 4 TO RETURN-CODE.
033400 190-ERROR-APERTURA-CARGA-E. EXIT.
033500*
033600*-----------------------------------------------------------------
033700*   200-CARGAR-REGISTRO-ANTERIOR - COPIA CADA RENGLON DEL MAESTRO
033800*   ANTERIOR (REGANT) AL MAESTRO NUEVO (REGNVO) TAL CUAL, Y LO
033900*   REGISTRA EN LA TABLA EN MEMORIA PARA QUE LAS ALTAS DE ESTA
034000*   CORRIDA PUEDAN DETECTAR DUPLICADOS CONTRA CUENTAS YA
034100*   EXISTENTES.  TAMBIEN LLEVA EL ID MAS ALTO VISTO (WKS-ULTIMO-
034200*   ID) PARA QUE LAS CUENTAS NUEVAS SIGAN LA NUMERACION.
034300*-----------------------------------------------------------------
034400 200-CARGAR-REGISTRO-ANTERIOR SECTION.
034500     READ REGANT
034600          AT END SET FIN-REGISTRO-ANTERIOR TO TRUE
034700     END-READ
034800     IF NOT FIN-REGISTRO-ANTERIOR
034900        MOVE REG-CUENTA-ANTERIOR TO REG-CUENTA-NUEVA
035000        WRITE REG-CUENTA-NUEVA
035100        ADD 1 TO WKS-TOTAL-CUENTAS
035200        MOVE CIN-ACCOUNT-ID IN REG-CUENTA-ANTERIOR
035300          TO TBL-ACCOUNT-ID(WKS-TOTAL-CUENTAS)
035400        MOVE CIN-ACCOUNT-NUMBER IN REG-CUENTA-ANTERIOR
035500          TO TBL-ACCOUNT-NUMBER(WKS-TOTAL-CUENTAS)
035600        IF CIN-ACCOUNT-ID IN REG-CUENTA-ANTERIOR > WKS-ULTIMO-ID
035700           MOVE CIN-ACCOUNT-ID IN REG-CUENTA-ANTERIOR
035800             TO WKS-ULTIMO-ID
035900        END-IF
036000     END-IF.
036100 200-CARGAR-REGISTRO-ANTERIOR-E. EXIT.
036200*
036300*        300-PROCESA-ARCHIVO-CARGA - LEE UN RENGLON DEL ARCHIVO
036400*        DE CARGA Y, SI NO ES FIN DE ARCHIVO, LO MANDA VALIDAR.
036500 300-PROCESA-ARCHIVO-CARGA SECTION.
036600     READ CARGA-CTAS
036700          AT END SET FIN-ARCHIVO-CARGA TO TRUE
036800     END-READ
036900     IF NOT FIN-ARCHIVO-CARGA
037000        ADD 1 TO WKS-LINEAS-LEIDAS
037100        PERFORM 310-VALIDA-LINEA-CARGA
037200     END-IF.
037300 300-PROCESA-ARCHIVO-CARGA-E. EXIT.
037400*
037500*-----------------------------------------------------------------
037600*   310-VALIDA-LINEA-CARGA - VALIDA UN RENGLON DEL ARCHIVO DE
037700*   CARGA: PARTE LOS CAMPOS POR "|", RECHAZA EL RENGLON SI VIENEN
037800*   MENOS DE 4 CAMPOS, SANEA EL NUMERO DE CUENTA, VALIDA EL
037900*   SALDO Y BUSCA DUPLICADOS ANTES DE DAR DE ALTA LA CUENTA.
038000*-----------------------------------------------------------------
038100 310-VALIDA-LINEA-CARGA SECTION.
038200     INITIALIZE WKS-CAMPOS-CARGA
038300     MOVE ZERO TO WKS-CONTADOR-CAMPOS
038400     UNSTRING LIN-TEXTO DELIMITED BY "|"
038500              INTO WKS-CAMPO-1, WKS-CAMPO-2, WKS-CAMPO-3,
038600                   WKS-CAMPO-4, WKS-CAMPO-5
038700              TALLYING IN WKS-CONTADOR-CAMPOS
038800     END-UNSTRING
038900     IF WKS-CONTADOR-CAMPOS < 4
039000        ADD 1 TO WKS-CARGAS-FALLIDAS
039100        IF WS-TRAZA-ACTIVA
039200           DISPLAY "RENGLON " WKS-LINEAS-LEIDAS
039300                   " RECHAZADO, CAMPOS INSUFICIENTES"
039400                   UPON CONSOLE
039500        END-IF
039600     ELSE
039700        MOVE WKS-CAMPO-1 TO WKS-CAMPO-TRABAJO
039800        PERFORM 345-RECORTA-ESPACIOS
039900        PERFORM 340-SANITIZA-NUMERO-CTA
040000        MOVE WKS-CAMPO-RESULTADO TO WKS-NUMERO-CUENTA-CARGA
040100        PERFORM 315-VALIDA-SALDO-CARGA
040200        IF WKS-SALDO-VALIDO
040300           PERFORM 320-BUSCA-DUPLICADO
040400           IF CUENTA-DUPLICADA
040500              ADD 1 TO WKS-CARGAS-FALLIDAS
040600              IF WS-TRAZA-ACTIVA
040700                 DISPLAY "RENGLON " WKS-LINEAS-LEIDAS
040800                         " RECHAZADO, CUENTA DUPLICADA "
040900                         WKS-NUMERO-CUENTA-CARGA
041000                         UPON CONSOLE
041100              END-IF
041200           ELSE
041300*             EL ALTA DE LA CUENTA SE HACE EN CUATRO PASOS QUE
041400*             CORREN EN SECUENCIA FIJA (ASIGNAR ID/NUMERO DE
041500*             CUENTA, NOMBRE Y BANCO, CORREO, Y POR ULTIMO LOS
041600*             CAMPOS DE CONTROL Y LA GRABACION), POR LO QUE SE
041700*             INVOCAN COMO UN SOLO RANGO PERFORM...THRU EN LUGAR
041800*             DE CUATRO PERFORM SUELTOS.
041900              PERFORM 330-ALTA-CUENTA-NUEVA
042000                      THRU 333-ALTA-ASIGNA-CONTROL-E
042100              ADD 1 TO WKS-CARGAS-EXITOSAS
042200           END-IF
042300        ELSE
042400           ADD 1 TO WKS-CARGAS-FALLIDAS
042500           IF WS-TRAZA-ACTIVA
042600              DISPLAY "RENGLON " WKS-LINEAS-LEIDAS
042700                      " RECHAZADO, SALDO NO NUMERICO"
042800                      UPON CONSOLE
042900           END-IF
043000        END-IF
043100     END-IF.
043200 310-VALIDA-LINEA-CARGA-E. EXIT.
043300*
043400*-----------------------------------------------------------------
043500*   315-VALIDA-SALDO-CARGA - SOL-551.  QUITA EL SIGNO NEGATIVO SI
043600*   VIENE, RECORRE EL TEXTO CARACTER POR CARACTER (316) CONTANDO
043700*   DIGITOS Y PUNTOS, Y SOLO LO DA POR VALIDO SI ENCONTRO AL
043800*   MENOS UN DIGITO Y A LO MAS UN PUNTO DECIMAL.
043900*-----------------------------------------------------------------
044000 315-VALIDA-SALDO-CARGA SECTION.
044100     MOVE 'N' TO WKS-SALDO-NEGAT-SW
044200     MOVE WKS-CAMPO-4 TO WKS-SALDO-TEXTO
044300     IF WKS-SALDO-TEXTO(1:1) = '-'
044400        MOVE 'Y' TO WKS-SALDO-NEGAT-SW
044500        MOVE WKS-SALDO-TEXTO(2:19) TO WKS-CAMPO-TRABAJO
044600        MOVE WKS-CAMPO-TRABAJO TO WKS-SALDO-TEXTO
044700     END-IF
044800     MOVE 'S' TO WKS-SALDO-VALIDO-SW
044900     MOVE ZERO TO WKS-CONTADOR-DIGITOS
045000     MOVE ZERO TO WKS-CONTADOR-PUNTOS
045100     SET WKS-IDX-SALDO TO 1
045200     PERFORM 316-EXPLORA-CARACTER-SALDO
045300             UNTIL WKS-IDX-SALDO > 20
045400     IF WKS-CONTADOR-DIGITOS = 0
045500        MOVE 'N' TO WKS-SALDO-VALIDO-SW
045600     END-IF
045700     IF WKS-SALDO-VALIDO
045800        PERFORM 317-CONVIERTE-SALDO-NUMERICO
045900     END-IF.
046000 315-VALIDA-SALDO-CARGA-E. EXIT.
046100*
046200*        316-EXPLORA-CARACTER-SALDO - CLASIFICA UN SOLO CARACTER
046300*        DEL SALDO: DIGITO, PUNTO (SOLO SE PERMITE UNO), ESPACIO
046400*        DE RELLENO, O CUALQUIER OTRA COSA (INVALIDA EL SALDO).
046500 316-EXPLORA-CARACTER-SALDO SECTION.
046600     MOVE WKS-SALDO-TEXTO(WKS-IDX-SALDO:1) TO WKS-CARACTER-SALDO
046700     EVALUATE TRUE
046800        WHEN WKS-CARACTER-SALDO >= '0' AND
046900             WKS-CARACTER-SALDO <= '9'
047000             ADD 1 TO WKS-CONTADOR-DIGITOS
047100        WHEN WKS-CARACTER-SALDO = '.'
047200             ADD 1 TO WKS-CONTADOR-PUNTOS
047300             IF WKS-CONTADOR-PUNTOS > 1
047400                MOVE 'N' TO WKS-SALDO-VALIDO-SW
047500             END-IF
047600        WHEN WKS-CARACTER-SALDO = SPACE
047700             CONTINUE
047800        WHEN OTHER
047900             MOVE 'N' TO WKS-SALDO-VALIDO-SW
048000     END-EVALUATE
048100     SET WKS-IDX-SALDO UP BY 1.
048200 316-EXPLORA-CARACTER-SALDO-E. EXIT.
048300*
048400*        317-CONVIERTE-SALDO-NUMERICO - PARTE EL TEXTO POR EL
048500*        PUNTO, ALINEA LA PARTE ENTERA A LA DERECHA PARA QUE EL
048600*        REDEFINES NUMERICO LA LEA BIEN, Y ARMA EL SALDO FINAL
048700*        CON SU SIGNO (SOL-551).
048800 317-CONVIERTE-SALDO-NUMERICO SECTION.
048900     MOVE SPACES TO WKS-SALDO-ENTERO-PARTE
049000     MOVE SPACES TO WKS-SALDO-DECIMAL-PARTE
049100     UNSTRING WKS-SALDO-TEXTO DELIMITED BY '.'
049200              INTO WKS-SALDO-ENTERO-PARTE, WKS-SALDO-DECIMAL-PARTE
049300     END-UNSTRING
049400     MOVE WKS-SALDO-ENTERO-PARTE  TO WKS-SALDO-ENTERO-TXT
049500     INSPECT WKS-SALDO-ENTERO-TXT  REPLACING LEADING SPACE BY ZERO
049600     MOVE WKS-SALDO-DECIMAL-PARTE(1:2) TO WKS-SALDO-DECIMAL-TXT
049700     INSPECT WKS-SALDO-DECIMAL-TXT
049800             REPLACING TRAILING SPACE BY ZERO
049900     COMPUTE WKS-SALDO-CALCULADO =
050000             WKS-SALDO-ENTERO-NUM + (WKS-SALDO-DECIMAL-NUM / 100)
050100     IF WKS-SALDO-NEGATIVO
050200        COMPUTE WKS-SALDO-CALCULADO = WKS-SALDO-CALCULADO * -1
050300     END-IF.
050400 317-CONVIERTE-SALDO-NUMERICO-E. EXIT.
050500*
050600*        320-BUSCA-DUPLICADO - BUSQUEDA LINEAL (SEARCH) EN LA
050700*        TABLA EN MEMORIA POR NUMERO DE CUENTA YA SANEADO; SI HAY
050800*        COINCIDENCIA, EL RENGLON SE RECHAZA SIN SOBREESCRIBIR LA
050900*        CUENTA EXISTENTE.
051000 320-BUSCA-DUPLICADO SECTION.
051100     MOVE 'N' TO WKS-DUPLICADA-SW
051200     IF WKS-TOTAL-CUENTAS > 0
051300        SET IDX-CUENTA TO 1
051400        SEARCH TBL-CUENTA
051500           AT END
051600              MOVE 'N' TO WKS-DUPLICADA-SW
051700           WHEN TBL-ACCOUNT-NUMBER(IDX-CUENTA) =
051800                WKS-NUMERO-CUENTA-CARGA
051900              MOVE 'Y' TO WKS-DUPLICADA-SW
052000        END-SEARCH
052100     END-IF.
052200 320-BUSCA-DUPLICADO-E. EXIT.
052300*
052400*-----------------------------------------------------------------
052500*   330/331/332/333 - ALTA DE CUENTA NUEVA EN EL MAESTRO
052600*   ESTE GRUPO DE CUATRO PARRAFOS SE EJECUTA SIEMPRE COMPLETO Y
052700*   EN EL MISMO ORDEN FISICO, ASI QUE SE INVOCA DESDE
052800*   310-VALIDA-LINEA-CARGA COMO UN SOLO RANGO (PERFORM 330 THRU
052900*   333-ALTA-ASIGNA-CONTROL-E) EN VEZ DE CUATRO LLAMADAS SUELTAS.
053000*   NINGUN OTRO PARRAFO DEL PROGRAMA ENTRA A ESTE RANGO POR SU
053100*   CUENTA, PARA EVITAR EJECUTAR DOS VECES UN TRAMO DEL ALTA.
053200*-----------------------------------------------------------------
053300 330-ALTA-CUENTA-NUEVA SECTION.
053400*        PASO 1 - CONSECUTIVO INTERNO Y NUMERO DE CUENTA YA
053500*        SANEADO EN 340-SANITIZA-NUMERO-CTA.
053600     ADD 1 TO WKS-ULTIMO-ID
053700     MOVE WKS-ULTIMO-ID TO CIN-ACCOUNT-ID IN REG-CUENTA-NUEVA
053800     MOVE WKS-NUMERO-CUENTA-CARGA
053900       TO CIN-ACCOUNT-NUMBER IN REG-CUENTA-NUEVA.
054000 330-ALTA-CUENTA-NUEVA-E. EXIT.
054100*
054200 331-ALTA-ASIGNA-NOMBRE-BANCO SECTION.
054300*        PASO 2 - NOMBRE DEL CLIENTE (CAMPO 2) Y BANCO REPORTANTE
054400*        (CAMPO 3), AMBOS RECORTADOS DE ESPACIOS A LA IZQUIERDA.
054500     MOVE WKS-CAMPO-2 TO WKS-CAMPO-TRABAJO
054600     PERFORM 345-RECORTA-ESPACIOS
054700     MOVE WKS-CAMPO-RESULTADO
054800       TO CIN-CUSTOMER-NAME IN REG-CUENTA-NUEVA
054900     MOVE WKS-CAMPO-3 TO WKS-CAMPO-TRABAJO
055000     PERFORM 345-RECORTA-ESPACIOS
055100     MOVE WKS-CAMPO-RESULTADO
055200       TO CIN-BANK-NAME IN REG-CUENTA-NUEVA
055300     MOVE WKS-SALDO-CALCULADO TO CIN-BALANCE IN REG-CUENTA-NUEVA.
055400 331-ALTA-ASIGNA-NOMBRE-BANCO-E. EXIT.
055500*
055600 332-ALTA-ASIGNA-CORREO SECTION.
055700*        PASO 3 - CORREO ELECTRONICO (CAMPO 5), OPCIONAL; CUANDO
055800*        VIENE SE RECORTA Y SE SANEA ANTES DE GRABARLO (SOL-902).
055900     IF WKS-CONTADOR-CAMPOS < 5 OR WKS-CAMPO-5 = SPACES
056000        MOVE SPACES TO CIN-CUSTOMER-EMAIL IN REG-CUENTA-NUEVA
056100     ELSE
056200        MOVE WKS-CAMPO-5 TO WKS-CAMPO-TRABAJO
056300        PERFORM 345-RECORTA-ESPACIOS
056400        PERFORM 350-SANITIZA-CORREO
056500        MOVE WKS-CAMPO-RESULTADO
056600          TO CIN-CUSTOMER-EMAIL IN REG-CUENTA-NUEVA
056700     END-IF.
056800 332-ALTA-ASIGNA-CORREO-E. EXIT.
056900*
057000 333-ALTA-ASIGNA-CONTROL SECTION.
057100*        PASO 4 - CAMPOS DE RECLAMO/CONTROL EN BLANCO (SOL-204),
057200*        TIMESTAMPS DE ALTA Y ACTUALIZACION (Y2K-07), GRABACION
057300*        DEL RENGLON Y REGISTRO DE LA CUENTA EN LA TABLA EN
057400*        MEMORIA PARA LA DETECCION DE DUPLICADOS.
057500     MOVE SPACES TO CIN-RECLAIM-STATUS IN REG-CUENTA-NUEVA
057600     MOVE 'N'    TO CIN-RECLAIM-FLAG   IN REG-CUENTA-NUEVA
057700     MOVE ZEROS  TO CIN-RECLAIM-DATE   IN REG-CUENTA-NUEVA
057800     MOVE ZEROS  TO CIN-CLAWBACK-DATE  IN REG-CUENTA-NUEVA
057900     MOVE SPACES TO CIN-COMMENTS       IN REG-CUENTA-NUEVA
058000     MOVE WKS-TIMESTAMP-CORR-NUM
058100       TO CIN-CREATED-TIMESTAMP IN REG-CUENTA-NUEVA
058200     MOVE WKS-TIMESTAMP-CORR-NUM
058300       TO CIN-UPDATED-TIMESTAMP IN REG-CUENTA-NUEVA
058400     PERFORM 400-GRABA-REGISTRO-NUEVO
058500     ADD 1 TO WKS-TOTAL-CUENTAS
058600     MOVE CIN-ACCOUNT-ID IN REG-CUENTA-NUEVA
058700       TO TBL-ACCOUNT-ID(WKS-TOTAL-CUENTAS)
058800     MOVE CIN-ACCOUNT-NUMBER IN REG-CUENTA-NUEVA
058900       TO TBL-ACCOUNT-NUMBER(WKS-TOTAL-CUENTAS).
059000 333-ALTA-ASIGNA-CONTROL-E. EXIT.
059100*
059200*-----------------------------------------------------------------
059300*   340/341/342 - SANEAMIENTO DEL NUMERO DE CUENTA (SOL-902)
059400*   RECORRE CARACTER POR CARACTER EL NUMERO DE CUENTA YA
059500*   RECORTADO Y CONSERVA SOLO LETRAS, DIGITOS Y GUION; CUALQUIER
059600*   OTRO CARACTER (ESPACIOS INTERNOS, SIMBOLOS) SE DESCARTA.
059700*-----------------------------------------------------------------
059800 340-SANITIZA-NUMERO-CTA SECTION.
059900     MOVE WKS-CAMPO-RESULTADO TO WKS-SANIT-ENTRADA
060000     MOVE SPACES TO WKS-SANIT-SALIDA
060100     MOVE ZERO   TO WKS-SANIT-LARGO
060200     SET WKS-IDX-SANIT TO 1
060300     PERFORM 341-FILTRA-CARACTER-CUENTA
060400             UNTIL WKS-IDX-SANIT > 60
060500     MOVE WKS-SANIT-SALIDA TO WKS-CAMPO-RESULTADO.
060600 340-SANITIZA-NUMERO-CTA-E. EXIT.
060700*
060800*        341-FILTRA-CARACTER-CUENTA - DECIDE SI EL CARACTER ACTUAL
060900*        DEL NUMERO DE CUENTA SE CONSERVA (LETRA, DIGITO O GUION)
061000*        O SE DESCARTA.
061100 341-FILTRA-CARACTER-CUENTA SECTION.
061200     MOVE WKS-SANIT-ENTRADA(WKS-IDX-SANIT:1) TO WKS-CARACTER-SANIT
061300     EVALUATE TRUE
061400        WHEN WKS-CARACTER-SANIT >= 'A' AND
061500             WKS-CARACTER-SANIT <= 'Z'
061600             PERFORM 342-AGREGA-CARACTER-SANIT
061700        WHEN WKS-CARACTER-SANIT >= 'a' AND
061800             WKS-CARACTER-SANIT <= 'z'
061900             PERFORM 342-AGREGA-CARACTER-SANIT
062000        WHEN WKS-CARACTER-SANIT >= '0' AND
062100             WKS-CARACTER-SANIT <= '9'
062200             PERFORM 342-AGREGA-CARACTER-SANIT
062300        WHEN WKS-CARACTER-SANIT = '-'
062400             PERFORM 342-AGREGA-CARACTER-SANIT
062500        WHEN OTHER
062600             CONTINUE
062700     END-EVALUATE
062800     SET WKS-IDX-SANIT UP BY 1.
062900 341-FILTRA-CARACTER-CUENTA-E. EXIT.
063000*
063100*        342-AGREGA-CARACTER-SANIT - COPIA UN CARACTER YA
063200*        ACEPTADO A LA SALIDA SANEADA; SE COMPARTE ENTRE EL
063300*        SANEAMIENTO DE CUENTA (341) Y EL DE CORREO (351).
063400 342-AGREGA-CARACTER-SANIT SECTION.
063500     ADD 1 TO WKS-SANIT-LARGO
063600     IF WKS-SANIT-LARGO <= 60
063700        MOVE WKS-CARACTER-SANIT
063800          TO WKS-SANIT-SALIDA(WKS-SANIT-LARGO:1)
063900     END-IF.
064000 342-AGREGA-CARACTER-SANIT-E. EXIT.
064100*
064200*-----------------------------------------------------------------
064300*   345/346 - RECORTE DE ESPACIOS A LA IZQUIERDA
064400*   SE USA PARA EL NOMBRE DEL CLIENTE, EL BANCO Y EL CORREO ANTES
064500*   DE GUARDARLOS, PARA QUE NO QUEDEN CON ESPACIOS EN BLANCO AL
064600*   PRINCIPIO DEL CAMPO.
064700*-----------------------------------------------------------------
064800 345-RECORTA-ESPACIOS SECTION.
064900     MOVE SPACES TO WKS-CAMPO-RESULTADO
065000     SET WKS-IDX-TRIM TO 1
065100     PERFORM 346-AVANZA-ESPACIO
065200             UNTIL WKS-IDX-TRIM > 60
065300                OR WKS-CAMPO-TRABAJO(WKS-IDX-TRIM:1) NOT = SPACE
065400     IF WKS-IDX-TRIM <= 60
065500        MOVE WKS-CAMPO-TRABAJO(WKS-IDX-TRIM:)
065600          TO WKS-CAMPO-RESULTADO
065700     END-IF.
065800 345-RECORTA-ESPACIOS-E. EXIT.
065900*
066000*        346-AVANZA-ESPACIO - AVANZA UNA POSICION MIENTRAS
066100*        345-RECORTA-ESPACIOS BUSCA EL PRIMER CARACTER QUE NO
066200*        SEA ESPACIO.
066300 346-AVANZA-ESPACIO SECTION.
066400     SET WKS-IDX-TRIM UP BY 1.
066500 346-AVANZA-ESPACIO-E. EXIT.
066600*
066700*-----------------------------------------------------------------
066800*   350/351 - SANEAMIENTO DEL CORREO ELECTRONICO (SOL-902)
066900*   MISMA MECANICA QUE 340/341 PERO CON EL JUEGO DE CARACTERES
067000*   PERMITIDOS DE UN CORREO (LETRAS, DIGITOS, @, PUNTO, GUION,
067100*   GUION BAJO Y SIGNO MAS); REUTILIZA 342-AGREGA-CARACTER-SANIT.
067200*-----------------------------------------------------------------
067300 350-SANITIZA-CORREO SECTION.
067400     MOVE WKS-CAMPO-RESULTADO TO WKS-SANIT-ENTRADA
067500     MOVE SPACES TO WKS-SANIT-SALIDA
067600     MOVE ZERO   TO WKS-SANIT-LARGO
067700     SET WKS-IDX-SANIT TO 1
067800     PERFORM 351-FILTRA-CARACTER-CORREO
067900             UNTIL WKS-IDX-SANIT > 60
068000     MOVE WKS-SANIT-SALIDA TO WKS-CAMPO-RESULTADO.
068100 350-SANITIZA-CORREO-E. EXIT.
068200*
068300*        351-FILTRA-CARACTER-CORREO - DECIDE SI EL CARACTER
068400*        ACTUAL DEL CORREO SE CONSERVA O SE DESCARTA.
068500 351-FILTRA-CARACTER-CORREO SECTION.
068600     MOVE WKS-SANIT-ENTRADA(WKS-IDX-SANIT:1) TO WKS-CARACTER-SANIT
068700     EVALUATE TRUE
068800        WHEN WKS-CARACTER-SANIT >= 'A' AND
068900             WKS-CARACTER-SANIT <= 'Z'
069000             PERFORM 342-AGREGA-CARACTER-SANIT
069100        WHEN WKS-CARACTER-SANIT >= 'a' AND
069200             WKS-CARACTER-SANIT <= 'z'
069300             PERFORM 342-AGREGA-CARACTER-SANIT
069400        WHEN WKS-CARACTER-SANIT >= '0' AND
069500             WKS-CARACTER-SANIT <= '9'
069600             PERFORM 342-AGREGA-CARACTER-SANIT
069700        WHEN WKS-CARACTER-SANIT = '@' OR
069800             WKS-CARACTER-SANIT = '.' OR
069900             WKS-CARACTER-SANIT = '-' OR
070000             WKS-CARACTER-SANIT = '_' OR
070100             WKS-CARACTER-SANIT = '+'
070200             PERFORM 342-AGREGA-CARACTER-SANIT
070300        WHEN OTHER
070400             CONTINUE
070500     END-EVALUATE
070600     SET WKS-IDX-SANIT UP BY 1.
070700 351-FILTRA-CARACTER-CORREO-E. EXIT.
070800*
070900*-----------------------------------------------------------------
071000*   400-GRABA-REGISTRO-NUEVO - ESCRIBE LA CUENTA NUEVA EN EL
071100*   MAESTRO (REGNVO).  CUALQUIER ERROR DE GRABACION SE CONSIDERA
071200*   FATAL: SE REPORTA AL OPERADOR Y SE TERMINA LA CORRIDA, PUES
071300*   UN MAESTRO INCOMPLETO NO DEBE QUEDAR COMO SALIDA DEFINITIVA.
071400*-----------------------------------------------------------------
071500 400-GRABA-REGISTRO-NUEVO SECTION.
071600     WRITE REG-CUENTA-NUEVA
071700     IF FS-REGNVO NOT = 0
071800        DISPLAY "================================================"
071900                UPON CONSOLE
072000        DISPLAY "HUBO UN PROBLEMA AL GRABAR UNA CUENTA NUEVA"
072100                UPON CONSOLE
072200        DISPLAY "   ==> " CIN-ACCOUNT-NUMBER IN REG-CUENTA-NUEVA
072300                UPON CONSOLE
072400        DISPLAY "================================================"
072500                UPON CONSOLE
072600        PERFORM 900-CIERRA-ARCHIVOS
072700        MOVE 91 TO RETURN-CODE
072800        STOP RUN
072900     END-IF.
073000 400-GRABA-REGISTRO-NUEVO-E. EXIT.
073100*
073200*-----------------------------------------------------------------
073300*   800-ESTADISTICAS - MENSAJE RESUMEN PARA EL LOG DEL JOB MAS
073400*   EL CUADRO DE ESTADISTICAS "CLASICO" DEL SHOP PARA EL OPERADOR
073500*   (RENGLONES LEIDOS, CUENTAS AGREGADAS, RENGLONES RECHAZADOS).
073600*-----------------------------------------------------------------
073700 800-ESTADISTICAS SECTION.
073800     MOVE WKS-CARGAS-EXITOSAS TO WKS-EXITOSAS-EDIT
073900     MOVE ZERO TO WKS-POS-EXITOSAS
074000     INSPECT WKS-EXITOSAS-EDIT
074100             TALLYING WKS-POS-EXITOSAS FOR LEADING SPACE
074200     MOVE WKS-CARGAS-FALLIDAS TO WKS-FALLIDAS-EDIT
074300     MOVE ZERO TO WKS-POS-FALLIDAS
074400     INSPECT WKS-FALLIDAS-EDIT
074500             TALLYING WKS-POS-FALLIDAS FOR LEADING SPACE
074600     STRING "Upload completed: " DELIMITED BY SIZE
074700            WKS-EXITOSAS-EDIT(WKS-POS-EXITOSAS + 1:)
074800                                        DELIMITED BY SIZE
074900            " accounts added, " DELIMITED BY SIZE
075000            WKS-FALLIDAS-EDIT(WKS-POS-FALLIDAS + 1:)
075100                                        DELIMITED BY SIZE
075200            " failed" DELIMITED BY SIZE
075300            INTO WKS-MENSAJE-FINAL
075400     END-STRING
075500     DISPLAY WKS-MENSAJE-FINAL UPON CONSOLE
075600     DISPLAY ">>>>>>>>>>>>> ESTADISTICAS DE CARGA <<<<<<<<<<<<<"
075700             UPON CONSOLE
075800     DISPLAY "||  RENGLONES LEIDOS      : ("
075900             WKS-LINEAS-LEIDAS ")"
076000             UPON CONSOLE
076100     DISPLAY "||  CUENTAS AGREGADAS     : ("
076200             WKS-CARGAS-EXITOSAS ")"
076300             UPON CONSOLE
076400     DISPLAY "||  RENGLONES RECHAZADOS  : ("
076500             WKS-CARGAS-FALLIDAS ")"
076600             UPON CONSOLE
076700     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<"
076800             UPON CONSOLE.
076900 800-ESTADISTICAS-E. EXIT.
077000*
077100*        900-CIERRA-ARCHIVOS - CIERRA LOS TRES ARCHIVOS DE LA
077200*        CORRIDA; SE LLAMA TANTO AL TERMINAR NORMAL COMO DESDE
077300*        LOS PARRAFOS DE ERROR FATAL (110, 400).
077400 900-CIERRA-ARCHIVOS SECTION.
077500     CLOSE CARGA-CTAS
077600     CLOSE REGANT
077700     CLOSE REGNVO.
077800 900-CIERRA-ARCHIVOS-E. EXIT.
