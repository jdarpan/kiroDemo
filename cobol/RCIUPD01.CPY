000100******************************************************************
000200*               COPY RCIUPD01                                    *
000300*               LAYOUT SOLICITUD DE ACTUALIZACION DE CUENTA      *
000400*               LARGO DE REGISTRO = 232 BYTES                   *
000500******************************************************************
000600*   APLICACION  : CUENTAS INACTIVAS / MANTENIMIENTO              *
000700*   ARCHIVO     : ACTUPD (UN SOLO RENGLON POR CORRIDA)           *
000800*   NOTA        : LOS INDICADORES ACU-xxx-IND DETERMINAN SI EL   *
000900*                 CAMPO VIENE EN LA SOLICITUD ('Y') O SI DEBE    *
001000*                 DEJARSE SIN CAMBIO ('N'), PUES COBOL NO TIENE  *
001100*                 UN VALOR NULO PROPIO.                         *
001200******************************************************************
001300*   HISTORIAL DE CAMBIOS AL LAYOUT
001400*   14/02/1990 EDR         VERSION INICIAL (SOLO RECLAIM-FLAG)
001500*   09/09/1992 MRL  SOL-140  AGREGA RECLAIM-DATE Y CLAWBACK-DATE
001600*   22/03/1996 JCF  SOL-233  AGREGA COMMENTS E INDICADORES -IND
001700*   19/05/1999 SAP  Y2K-07   RECLAIM-DATE/CLAWBACK-DATE A CCYY
001800******************************************************************
001900 01  REG-ACTUALIZACION-CUENTA.
002000     05  ACU-RECLAIM-FLAG-IND    PIC X(01).
002100         88  ACU-FLAG-VIENE              VALUE 'Y'.
002200     05  ACU-RECLAIM-FLAG        PIC X(01).
002300     05  ACU-RECLAIM-DATE-IND    PIC X(01).
002400         88  ACU-RECLAIM-DATE-VIENE       VALUE 'Y'.
002500     05  ACU-RECLAIM-DATE        PIC 9(08).
002600     05  ACU-CLAWBACK-DATE-IND   PIC X(01).
002700         88  ACU-CLAWBACK-DATE-VIENE      VALUE 'Y'.
002800     05  ACU-CLAWBACK-DATE       PIC 9(08).
002900     05  ACU-COMMENTS-IND        PIC X(01).
003000         88  ACU-COMMENTS-VIENE           VALUE 'Y'.
003100     05  ACU-COMMENTS            PIC X(200).
003200     05  FILLER                  PIC X(10).
003300******************************************************************
003400*   LAYOUT DETALLE DE CUENTAS OBJETIVO (MANTENIMIENTO MASIVO)    *
003500*   ARCHIVO  : ACTIDS (UN RENGLON POR CIN-ACCOUNT-ID A TOCAR)    *
003600*   NOTA     : LA ACTUALIZACION SENCILLA ES UN CASO DE LA MASIVA *
003700*              CON UN SOLO RENGLON EN ESTE ARCHIVO.              *
003800******************************************************************
003900 01  REG-ID-OBJETIVO.
004000     05  OBJ-ACCOUNT-ID          PIC 9(09).
004100     05  FILLER                  PIC X(11).
